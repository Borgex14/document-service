000100*----------------------------------------------------------------
000200*    SUBMIT-WORKER
000300*----------------------------------------------------------------
000400*    Background sweep worker. Walks DOCUMENT-MASTER in ascending
000500*    DOC-ID order (READ-DOCUMENT-NEXT-RECORD.CBL); every DRAFT
000600*    document found is driven through SUBMIT-ONE-DOCUMENT
000700*    (PLSUBMIT.CBL) with initiator SUBMIT-WORKER. WS-BATCH-SIZE is
000800*    the chunk size the totals block reports against; one READ
000900*    NEXT sweep to end-of-file covers every chunk in a single
001000*    pass, since a document leaves DRAFT the moment it is
001100*    submitted and cannot be picked up again later in the run.
001200*----------------------------------------------------------------
001300*    1998-12-02  RSF  REQ-0231  Original program, modeled on the
001400*                      old clearing-existing-selections sweep.
001500*    1998-09-14  HRG  Y2K-0147  Run date now eight digits via
001600*                      PLRUNTS.CBL / wsdate.cbl.
001700*    1999-01-14  RSF  REQ-0231  Added WS-BATCH-SIZE and the chunk
001800*                      counter so the totals block shows how many
001900*                      pages the equivalent keyed query would have
002000*                      taken.
002100*    2004-03-15  RSF  REQ-0480  Hands its totals back to the menu
002200*                      driver on LK-PASS-TOTALS for the grand
002300*                      total; EXIT PROGRAM in place of STOP RUN,
002400*                      since this program is always CALLed, never
002450*                      run standalone.
002500*----------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  submit-worker.
002800 AUTHOR.      R S FORTIER.
002900 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
003000 DATE-WRITTEN. 1998-12-02.
003100 DATE-COMPILED.
003200 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500   CONFIGURATION SECTION.
003600     SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800   INPUT-OUTPUT SECTION.
003900      FILE-CONTROL.
004000
004100         COPY "SLDOCMST.CBL".
004200         COPY "SLDOCCTL.CBL".
004300         COPY "SLHISTRY.CBL".
004400         COPY "SLRESULT.CBL".
004500
004600 DATA DIVISION.
004700   FILE SECTION.
004800
004900      COPY "FDDOCMST.CBL".
005000      COPY "FDDOCCTL.CBL".
005100      COPY "FDHISTRY.CBL".
005200      COPY "FDRESULT.CBL".
005300
005400   WORKING-STORAGE SECTION.
005500
005600      COPY "wsdate.cbl".
005700      COPY "WSTRANS.CBL".
005800      COPY "WSRESLT.CBL".
005900
006000     01 WS-DOCMST-STATUS               PIC XX.
006100     01 WS-DOCCTL-STATUS               PIC XX.
006200     01 WS-HISTRY-STATUS               PIC XX.
006300
006400     01 W-END-OF-FILE                 PIC X.
006500        88 END-OF-FILE                    VALUE "Y".
006600
006700     01 WS-BATCH-SIZE                 PIC 9(4) COMP VALUE 100.
006800     01 W-CHUNK-COUNT                 PIC 9(4) COMP.
006900
007000     77 DUMMY                         PIC X.
007100*----------------------------------------------------------------
007200
007300   LINKAGE SECTION.
007400
007500      COPY "WSPASTOT.CBL".
007600*----------------------------------------------------------------
007700
007800 PROCEDURE DIVISION USING LK-PASS-TOTALS.
007900
008000   PERFORM CAPTURE-RUN-TIMESTAMP.
008100
008200   OPEN I-O DOCUMENT-MASTER.
008300   OPEN I-O CONTROL-FILE.
008400   OPEN EXTEND HISTORY-FILE.
008500   OPEN OUTPUT RESULTS-REPORT.
008600
008700   MOVE ZEROS TO WPT-PROCESSED WPT-SUCCESS WPT-FAILED
008800                 WPT-REGISTRY-ERRORS.
008900   MOVE ZERO TO W-CHUNK-COUNT.
009000   MOVE "SUBMIT WORKER SWEEP" TO RPT-TITLE-TEXT.
009100   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
009200   PERFORM PRINT-HEADINGS.
009300
009400   PERFORM READ-DOCUMENT-NEXT-RECORD.
009500   PERFORM SWEEP-DRAFT-DOCUMENTS UNTIL END-OF-FILE.
009600
009700   PERFORM PRINT-TOTALS-BLOCK.
009800   PERFORM FINALIZE-PAGE.
009900
010000   CLOSE DOCUMENT-MASTER CONTROL-FILE HISTORY-FILE RESULTS-REPORT.
010100
010200   MOVE WPT-PROCESSED TO LK-PROCESSED.
010300   MOVE WPT-SUCCESS TO LK-SUCCESS.
010400   MOVE WPT-FAILED TO LK-FAILED.
010500   MOVE WPT-REGISTRY-ERRORS TO LK-REGISTRY-ERRORS.
010600
010700   EXIT PROGRAM.
010800
010900   STOP RUN.
011000*----------------------------------------------------------------
011100
011200 SWEEP-DRAFT-DOCUMENTS.
011300
011400   IF DOC-IS-DRAFT
011500      ADD 1 TO WPT-PROCESSED
011600      ADD 1 TO W-CHUNK-COUNT
011700      IF W-CHUNK-COUNT GREATER THAN WS-BATCH-SIZE
011800         MOVE 1 TO W-CHUNK-COUNT
011900
012000      MOVE DOC-ID TO WS-TARGET-DOC-ID
012100      MOVE "SUBMIT-WORKER" TO WS-TARGET-INITIATOR
012200      MOVE "Auto-submitted by background worker" TO
012300                                               WS-TARGET-COMMENT
012400      MOVE "N" TO W-DOC-NOT-FOUND W-DOC-REWRITE-FAILED
012500
012600      PERFORM SUBMIT-ONE-DOCUMENT
012700
012800      IF RES-IS-SUCCESS
012900         ADD 1 TO WPT-SUCCESS
013000      ELSE
013100         ADD 1 TO WPT-FAILED
013200
013300      PERFORM PRINT-RESULT-LINE.
013400
013500   PERFORM READ-DOCUMENT-NEXT-RECORD.
013600*----------------------------------------------------------------
013700
013800 COPY "PLSUBMIT.CBL".
013900 COPY "PLREPORT.CBL".
014000 COPY "PLRUNTS.CBL".
014100 COPY "READ-DOCUMENT-NEXT-RECORD.CBL".
014200*----------------------------------------------------------------
