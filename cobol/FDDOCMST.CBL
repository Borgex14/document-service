000100*----------------------------------------------------------------
000200*    FDDOCMST.CBL
000300*    FILE SECTION entry for the DOCUMENT-MASTER file.
000400*    One record per document, keyed and rewritten in place as
000500*    the document moves DRAFT -> SUBMITTED -> APPROVED.
000600*----------------------------------------------------------------
000700*    1998-11-04  RSF  REQ-0231  Original layout, three statuses.
000800*    2001-02-19  RSF  REQ-0398  Added DOC-VERSION optimistic lock.
000900*----------------------------------------------------------------
001000 01  DOCUMENT-RECORD.
001100     05  DOC-ID                  PIC 9(9).
001200     05  DOC-NUMBER              PIC X(19).
001300     05  DOC-AUTHOR              PIC X(30).
001400     05  DOC-TITLE               PIC X(40).
001500     05  DOC-STATUS              PIC X(10).
001600         88  DOC-IS-DRAFT             VALUE "DRAFT".
001700         88  DOC-IS-SUBMITTED         VALUE "SUBMITTED".
001800         88  DOC-IS-APPROVED          VALUE "APPROVED".
001900     05  DOC-CREATED-TS          PIC X(14).
002000     05  DOC-UPDATED-TS          PIC X(14).
002100     05  DOC-VERSION             PIC 9(5).
002200     05  FILLER                  PIC X(09).
002300
002400 01  DOCUMENT-RECORD-NUM REDEFINES DOCUMENT-RECORD.
002500     05  DRN-ID                  PIC 9(9).
002600     05  DRN-NUMBER.
002700         10  DRN-NUM-PREFIX      PIC X(3).
002800         10  DRN-NUM-DASH-1      PIC X.
002900         10  DRN-NUM-RUN-DATE    PIC 9(8).
003000         10  DRN-NUM-DASH-2      PIC X.
003100         10  DRN-NUM-SEQ         PIC 9(6).
003200     05  FILLER                  PIC X(122).
