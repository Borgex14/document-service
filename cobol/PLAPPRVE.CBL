000100*----------------------------------------------------------------
000200*    PLAPPRVE.CBL
000300*    Shared SUBMITTED -> APPROVED transition. COPYd by
000400*    approve-batch and approve-worker. The registry entry is
000500*    written BEFORE the document's status is changed; if the
000600*    registry write fails the document is left SUBMITTED and the
000700*    outcome is REGISTRY-ERROR, never APPROVED.
000800*    Caller sets WS-TARGET-DOC-ID / WS-TARGET-INITIATOR /
000900*    WS-TARGET-COMMENT before PERFORM APPROVE-ONE-DOCUMENT.
001000*----------------------------------------------------------------
001100*    1998-12-09  RSF  REQ-0231  Original paragraph.
001200*    2001-02-19  RSF  REQ-0398  Added DOC-VERSION increment.
001250*    2004-02-11  DLT  REQ-0475  Success message reworded to read
001260*                      "Document approved successfully".
001300*----------------------------------------------------------------
001400 APPROVE-ONE-DOCUMENT.
001500
001600     MOVE WS-TARGET-DOC-ID TO RES-DOC-ID.
001700     MOVE WS-TARGET-DOC-ID TO DOC-ID.
001800
001900     READ DOCUMENT-MASTER RECORD
002000        INVALID KEY
002100           MOVE "Y" TO W-DOC-NOT-FOUND.
002200
002300     IF DOC-NOT-FOUND
002400        MOVE "NOT-FOUND" TO RES-STATUS
002500        MOVE "Document not found" TO RES-MESSAGE
002600     ELSE
002700        IF NOT DOC-IS-SUBMITTED
002800           MOVE "CONFLICT" TO RES-STATUS
002900           STRING "Document is in " DELIMITED BY SIZE
003000                  DOC-STATUS DELIMITED BY SIZE
003100                  " status, expected SUBMITTED" DELIMITED BY SIZE
003200                  INTO RES-MESSAGE
003300        ELSE
003400           PERFORM WRITE-APPROVAL-REGISTRY-ENTRY
003500           IF REGISTRY-WRITE-FAILED
003600              MOVE "REGISTRY-ERROR" TO RES-STATUS
003700              MOVE "Failed to register approval" TO RES-MESSAGE
003800           ELSE
003900              MOVE "APPROVED" TO DOC-STATUS
004000              ADD 1 TO DOC-VERSION
004100              MOVE WS-RUN-TS TO DOC-UPDATED-TS
004200              REWRITE DOCUMENT-RECORD
004300                 INVALID KEY
004400                    MOVE "Y" TO W-DOC-REWRITE-FAILED.
004500
004600              IF DOC-REWRITE-FAILED
004700                 MOVE "CONFLICT" TO RES-STATUS
004800                 MOVE "Rewrite failed" TO RES-MESSAGE
004900              ELSE
005000                 PERFORM WRITE-APPROVE-HISTORY-ENTRY
005100                 MOVE "SUCCESS" TO RES-STATUS
005200                 MOVE "Document approved successfully" TO
005250                                                     RES-MESSAGE.
005300*----------------------------------------------------------------
005400
005500 WRITE-APPROVAL-REGISTRY-ENTRY.
005600
005700     MOVE "N" TO W-REGISTRY-WRITE-FAILED.
005800     MOVE 1 TO CONTROL-KEY.
005900     READ CONTROL-FILE RECORD
006000        INVALID KEY
006100           MOVE "Y" TO W-REGISTRY-WRITE-FAILED.
006200
006300     IF NOT REGISTRY-WRITE-FAILED
006400        ADD 1 TO CONTROL-LAST-REG-ID
006500        MOVE CONTROL-LAST-REG-ID TO REG-ID
006600        REWRITE CONTROL-RECORD
006700           INVALID KEY
006800              MOVE "Y" TO W-REGISTRY-WRITE-FAILED.
006900
007000     IF NOT REGISTRY-WRITE-FAILED
007100        MOVE WS-TARGET-DOC-ID TO REG-DOC-ID
007200        MOVE WS-TARGET-INITIATOR TO REG-APPROVED-BY
007300        MOVE WS-RUN-TS TO REG-APPROVED-TS
007400        MOVE WS-TARGET-COMMENT TO REG-COMMENT
007500        WRITE REGISTRY-RECORD
007600        IF WS-REGSTR-STATUS NOT EQUAL "00"
007700           MOVE "Y" TO W-REGISTRY-WRITE-FAILED.
007800*----------------------------------------------------------------
007900
008000 WRITE-APPROVE-HISTORY-ENTRY.
008100
008200     MOVE 1 TO CONTROL-KEY.
008300     READ CONTROL-FILE RECORD
008400        INVALID KEY
008500           MOVE "Y" TO W-ERROR-READING-CTL-FILE.
008600
008700     ADD 1 TO CONTROL-LAST-HIST-ID.
008800     MOVE CONTROL-LAST-HIST-ID TO HIST-ID.
008900     REWRITE CONTROL-RECORD
009000        INVALID KEY
009100           MOVE "Y" TO W-ERROR-WRITING-CTL-FILE.
009200
009300     MOVE WS-TARGET-DOC-ID TO HIST-DOC-ID.
009400     MOVE WS-TARGET-INITIATOR TO HIST-INITIATOR.
009500     MOVE "APPROVE" TO HIST-ACTION.
009600     MOVE WS-TARGET-COMMENT TO HIST-COMMENT.
009700     MOVE WS-RUN-TS TO HIST-CREATED-TS.
009800
009900     WRITE HISTORY-RECORD.
010000*----------------------------------------------------------------
