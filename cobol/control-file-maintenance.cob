000100*----------------------------------------------------------------
000200*    CONTROL-FILE-MAINTENANCE
000300*----------------------------------------------------------------
000400*    Displays and changes the document-control record: the last
000500*    document id handed out, the daily document-number sequence
000600*    (run date and last sequence number), and the last history
000700*    and registry ids. Run by the operator between batch passes
000800*    if a counter needs correcting by hand.
000900*----------------------------------------------------------------
001000*    1989-05-03  HRG  REQ-0101  Original program (single counter,
001100*                      LAST-VOUCHER, for the old voucher system).
001200*    1998-11-11  RSF  REQ-0231  Rewritten for the document-control
001300*                      record: five fields instead of one.
001400*    1998-09-14  HRG  Y2K-0147  Widened CONTROL-SEQ-RUN-DATE to an
001500*                      eight-digit year, matching wsdate.cbl.
001600*    2001-02-19  RSF  REQ-0398  Added last history id / last
001700*                      registry id fields and display lines.
001800*    2003-06-30  DLT  REQ-0442  Field-change menu now validates
001900*                      the field number against the current field
002000*                      count instead of a hard-coded literal.
002050*    2004-03-15  RSF  REQ-0480  Dropped the local W-VALID-ANSWER
002060*                      that duplicated wscase01.cbl's copy of the
002070*                      same field; save confirmations now test
002080*                      CONFIRMED-BY-USER off the copybook's field.
002100*----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  control-file-maintenance.
002400 AUTHOR.      R S FORTIER.
002500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002600 DATE-WRITTEN. 1989-05-03.
002700 DATE-COMPILED.
002800 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100   CONFIGURATION SECTION.
003200     SPECIAL-NAMES.
003300        C01 IS TOP-OF-FORM.
003400   INPUT-OUTPUT SECTION.
003500      FILE-CONTROL.
003600
003700         COPY "SLDOCCTL.CBL".
003800
003900 DATA DIVISION.
004000   FILE SECTION.
004100
004200      COPY "FDDOCCTL.CBL".
004300
004400   WORKING-STORAGE SECTION.
004500
004600      COPY "wscase01.cbl".
004650*         VALID-ANSWER / CONFIRMED-BY-USER above, off
004655*         W-VALID-ANSWER, cover every Y/N confirmation this
004660*         program asks; no local redeclaration of the field is
004670*         carried here anymore.
004700
004800     01 WS-DOCCTL-STATUS               PIC XX.
004900
005000     01 W-CONTROL-MENU-OPTION          PIC 9.
005100         88 VALID-CONTROL-MENU-OPTION  VALUE  0 THROUGH 2.
005200
005300     01 W-ERROR-READING-CTRL-FILE      PIC X.
005400        88 ERROR-READING-CTRL-FILE VALUE "Y".
005500
005600     01 W-ERROR-WRITING-CTRL-FILE      PIC X.
005700        88 ERROR-WRITING-CTRL-FILE VALUE "Y".
005800
006300     01 ENTRY-RECORD-FIELD         PIC 9.
006400         88 VALID-FIELD             VALUE 0 THROUGH 5.
006500
006600     77 MSG-CONFIRMATION           PIC X(45).
006700     77 ENTRY-LAST-DOC-ID          PIC 9(9).
006800     77 ENTRY-SEQ-RUN-DATE         PIC 9(8).
006900     77 ENTRY-SEQ-LAST-NBR         PIC 9(6).
007000     77 ENTRY-LAST-HIST-ID         PIC 9(9).
007100     77 ENTRY-LAST-REG-ID          PIC 9(9).
007200*----------------------------------------------------------------
007300
007400 PROCEDURE DIVISION.
007500
007600   PERFORM GET-MENU-OPTION.
007700   PERFORM GET-MENU-OPTION UNTIL
007800                               W-CONTROL-MENU-OPTION EQUAL ZERO
007900                            OR VALID-CONTROL-MENU-OPTION.
008000
008100   PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
008200
008300   EXIT PROGRAM.
008400
008500   STOP RUN.
008600*----------------------------------------------------------------
008700
008800 GET-MENU-OPTION.
008900
009000         PERFORM CLEAR-SCREEN.
009100         DISPLAY "                  DOCUMENT-CONTROL MAINTENANCE".
009200         DISPLAY " "
009300         DISPLAY "                    -----------------------".
009400         DISPLAY "                    | 1 - DISPLAY CONTROL  |".
009500         DISPLAY "                    | 2 - CHANGE CONTROL   |".
009600         DISPLAY "                    | 0 - EXIT             |".
009700         DISPLAY "                    -----------------------".
009800         DISPLAY " "
009900         DISPLAY "                    - CHOOSE AN OPTION:  ".
010000         PERFORM JUMP-LINE 13 TIMES.
010100         ACCEPT W-CONTROL-MENU-OPTION
010200
010300        IF W-CONTROL-MENU-OPTION EQUAL ZERO
010400           DISPLAY "PROGRAM TERMINATED !"
010500        ELSE
010600           IF NOT VALID-CONTROL-MENU-OPTION
010700              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010800              ACCEPT DUMMY.
010900*----------------------------------------------------------------
011000
011100 DO-OPTIONS.
011200
011300   OPEN I-O CONTROL-FILE.
011400   PERFORM READ-CONTROL-FILE-ONLY-RECORD.
011500
011600   IF ERROR-READING-CTRL-FILE
011700      DISPLAY "*** ERROR READING CONTROL-FILE ! *** <ENTER>"
011800      ACCEPT DUMMY
011900   ELSE
012000      IF W-CONTROL-MENU-OPTION = 1
012100         PERFORM DISPLAY-CONTROL-RECORD
012200         DISPLAY "<ENTER> TO RETURN"
012300         ACCEPT DUMMY
012400      ELSE
012500         PERFORM ASK-WHICH-FIELD-TO-CHANGE
012600         PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
012700                        UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
012800   CLOSE CONTROL-FILE.
012900
013000   PERFORM GET-MENU-OPTION.
013100   PERFORM GET-MENU-OPTION UNTIL
013200                               W-CONTROL-MENU-OPTION EQUAL ZERO
013300                            OR VALID-CONTROL-MENU-OPTION.
013400*----------------------------------------------------------------
013500
013600 DISPLAY-CONTROL-RECORD.
013700
013800   PERFORM CLEAR-SCREEN.
013900   DISPLAY "1) LAST DOCUMENT ID ISSUED.: " CONTROL-LAST-DOC-ID.
014000   DISPLAY "2) SEQUENCE RUN DATE.......: " CONTROL-SEQ-RUN-DATE.
014100   DISPLAY "3) SEQUENCE LAST NUMBER....: " CONTROL-SEQ-LAST-NBR.
014200   DISPLAY "4) LAST HISTORY ID.........: " CONTROL-LAST-HIST-ID.
014300   DISPLAY "5) LAST REGISTRY ID........: " CONTROL-LAST-REG-ID.
014400   PERFORM JUMP-LINE 12 TIMES.
014500
014600 ASK-WHICH-FIELD-TO-CHANGE.
014700
014800        PERFORM GET-A-FIELD-TO-CHANGE.
014900        PERFORM GET-A-FIELD-TO-CHANGE UNTIL
015000                 ENTRY-RECORD-FIELD EQUAL ZERO OR VALID-FIELD.
015100*----------------------------------------------------------------
015200
015300 GET-A-FIELD-TO-CHANGE.
015400
015500   PERFORM READ-CONTROL-FILE-ONLY-RECORD.
015600
015700   IF ERROR-READING-CTRL-FILE
015800      DISPLAY "*** ERROR READING CONTROL-FILE ! *** <ENTER>"
015900      ACCEPT DUMMY
016000      MOVE 0 TO ENTRY-RECORD-FIELD
016100   ELSE
016200      PERFORM DISPLAY-CONTROL-RECORD
016300      DISPLAY "FIELD TO CHANGE 1 TO 5 (<ENTER> TO RETURN)"
016400      ACCEPT ENTRY-RECORD-FIELD
016500
016600      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
016700         IF NOT VALID-FIELD
016800            DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
016900            ACCEPT DUMMY.
017000*----------------------------------------------------------------
017100
017200 CHANGE-SAVE-GET-ANOTHER-FIELD.
017300
017400   IF ENTRY-RECORD-FIELD = 1
017500      PERFORM GET-SAVE-LAST-DOC-ID.
017600   IF ENTRY-RECORD-FIELD = 2
017700      PERFORM GET-SAVE-SEQ-RUN-DATE.
017800   IF ENTRY-RECORD-FIELD = 3
017900      PERFORM GET-SAVE-SEQ-LAST-NBR.
018000   IF ENTRY-RECORD-FIELD = 4
018100      PERFORM GET-SAVE-LAST-HIST-ID.
018200   IF ENTRY-RECORD-FIELD = 5
018300      PERFORM GET-SAVE-LAST-REG-ID.
018400
018500   PERFORM ASK-WHICH-FIELD-TO-CHANGE.
018600*----------------------------------------------------------------
018700
018800 GET-SAVE-LAST-DOC-ID.
018900
019000   DISPLAY "INFORM A NEW VALUE FOR LAST DOCUMENT ID: "
019100   ACCEPT ENTRY-LAST-DOC-ID
019200
019300   IF ENTRY-LAST-DOC-ID NOT EQUAL CONTROL-LAST-DOC-ID
019400      MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
019500      PERFORM CONFIRM-EXECUTION.
019600      PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
019700
019800      IF CONFIRMED-BY-USER
019900         MOVE ENTRY-LAST-DOC-ID TO CONTROL-LAST-DOC-ID
020000         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
020100*----------------------------------------------------------------
020200
020300 GET-SAVE-SEQ-RUN-DATE.
020400
020500   DISPLAY "INFORM A NEW VALUE FOR SEQUENCE RUN DATE (CCYYMMDD): "
020600   ACCEPT ENTRY-SEQ-RUN-DATE
020700
020800   IF ENTRY-SEQ-RUN-DATE NOT EQUAL CONTROL-SEQ-RUN-DATE
020900      MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
021000      PERFORM CONFIRM-EXECUTION.
021100      PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
021200
021300      IF CONFIRMED-BY-USER
021400         MOVE ENTRY-SEQ-RUN-DATE TO CONTROL-SEQ-RUN-DATE
021500         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
021600*----------------------------------------------------------------
021700
021800 GET-SAVE-SEQ-LAST-NBR.
021900
022000   DISPLAY "INFORM A NEW VALUE FOR SEQUENCE LAST NUMBER: "
022100   ACCEPT ENTRY-SEQ-LAST-NBR
022200
022300   IF ENTRY-SEQ-LAST-NBR NOT EQUAL CONTROL-SEQ-LAST-NBR
022400      MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
022500      PERFORM CONFIRM-EXECUTION.
022600      PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
022700
022800      IF CONFIRMED-BY-USER
022900         MOVE ENTRY-SEQ-LAST-NBR TO CONTROL-SEQ-LAST-NBR
023000         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
023100*----------------------------------------------------------------
023200
023300 GET-SAVE-LAST-HIST-ID.
023400
023500   DISPLAY "INFORM A NEW VALUE FOR LAST HISTORY ID: "
023600   ACCEPT ENTRY-LAST-HIST-ID
023700
023800   IF ENTRY-LAST-HIST-ID NOT EQUAL CONTROL-LAST-HIST-ID
023900      MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
024000      PERFORM CONFIRM-EXECUTION.
024100      PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
024200
024300      IF CONFIRMED-BY-USER
024400         MOVE ENTRY-LAST-HIST-ID TO CONTROL-LAST-HIST-ID
024500         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
024600*----------------------------------------------------------------
024700
024800 GET-SAVE-LAST-REG-ID.
024900
025000   DISPLAY "INFORM A NEW VALUE FOR LAST REGISTRY ID: "
025100   ACCEPT ENTRY-LAST-REG-ID
025200
025300   IF ENTRY-LAST-REG-ID NOT EQUAL CONTROL-LAST-REG-ID
025400      MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
025500      PERFORM CONFIRM-EXECUTION.
025600      PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
025700
025800      IF CONFIRMED-BY-USER
025900         MOVE ENTRY-LAST-REG-ID TO CONTROL-LAST-REG-ID
026000         PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
026100*----------------------------------------------------------------
026200
026300 SAVE-CHANGES-ON-CONTROL-RECORD.
026400
026500   PERFORM WRITE-CONTROL-FILE-ONLY-RECORD.
026600
026700   IF ERROR-WRITING-CTRL-FILE
026800      DISPLAY "*** ERROR DURING REWRITE OF CONTROL-FILE ! ***"
026900      ACCEPT DUMMY
027000   ELSE
027100      DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
027200      ACCEPT DUMMY.
027300*----------------------------------------------------------------
027400
027500 READ-CONTROL-FILE-ONLY-RECORD.
027600
027700   MOVE 1 TO CONTROL-KEY.
027800   MOVE "N" TO W-ERROR-READING-CTRL-FILE.
027900
028000   READ CONTROL-FILE RECORD
028100      INVALID KEY
028200         MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
028300*----------------------------------------------------------------
028400
028500 WRITE-CONTROL-FILE-ONLY-RECORD.
028600
028700   MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
028800
028900   REWRITE CONTROL-RECORD
029000      INVALID KEY
029100         MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
029200*----------------------------------------------------------------
029300
029400 COPY "PLGENERAL.CBL".
029500*----------------------------------------------------------------
