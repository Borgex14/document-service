000100*----------------------------------------------------------------
000200*    PLRUNTS.CBL
000300*    Captures the run timestamp once, into WS-RUN-CCYYMMDD /
000400*    WS-RUN-HHMMSS / WS-RUN-TS (wsdate.cbl). Every created/
000500*    updated timestamp and history/registry timestamp in a run
000600*    uses this same captured value.
000700*----------------------------------------------------------------
000800*    1998-09-14  HRG  Y2K-0147  Rewritten for four-digit year.
000900*----------------------------------------------------------------
001000 CAPTURE-RUN-TIMESTAMP.
001100
001200     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
001300     ACCEPT WS-RUN-TIME-RAW FROM TIME.
001400     MOVE WS-RUN-TIME-RAW(1:6) TO WS-RUN-HHMMSS.
001500*----------------------------------------------------------------
