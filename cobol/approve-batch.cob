000100*----------------------------------------------------------------
000200*    APPROVE-BATCH
000300*----------------------------------------------------------------
000400*    Batch approve service. Reads BATCH-REQUESTS once to count the
000500*    APPROVE requests and reject an empty or oversized batch (1 to
000600*    1000 ids); on a valid batch, rereads the file, drives each
000700*    APPROVE request through APPROVE-ONE-DOCUMENT (PLAPPRVE.CBL)
000800*    and reports the outcome on RESULTS-REPORT.
000900*----------------------------------------------------------------
001000*    1998-12-09  RSF  REQ-0231  Original program.
001100*    1998-09-14  HRG  Y2K-0147  Run date now eight digits via
001200*                      PLRUNTS.CBL / wsdate.cbl.
001300*    1999-03-02  RSF  REQ-0255  Added the 1-to-1000 batch size
001400*                      check, mirroring submit-batch.
001500*    2001-02-19  RSF  REQ-0398  Registry-error count now tallied
001600*                      separately from plain failures in the
001700*                      totals block.
001800*    2004-03-15  RSF  REQ-0480  Hands its totals back to the menu
001900*                      driver on LK-PASS-TOTALS for the grand
002000*                      total; EXIT PROGRAM in place of STOP RUN,
002100*                      since this program is always CALLed, never
002150*                      run standalone.
002160*    2004-04-02  DLT  REQ-0481  Initiator now validated before
002170*                      the approve is attempted, same blank/
002175*                      2-character rule document-creation
002180*                      applies to author;
002190*                      a short or blank initiator is rejected
002195*                      CONFLICT instead of going through
002198*                      unchecked.
002200*----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  approve-batch.
002500 AUTHOR.      R S FORTIER.
002600 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002700 DATE-WRITTEN. 1998-12-09.
002800 DATE-COMPILED.
002900 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200   CONFIGURATION SECTION.
003300     SPECIAL-NAMES.
003400        C01 IS TOP-OF-FORM.
003500   INPUT-OUTPUT SECTION.
003600      FILE-CONTROL.
003700
003800         COPY "SLBATREQ.CBL".
003900         COPY "SLDOCMST.CBL".
004000         COPY "SLDOCCTL.CBL".
004100         COPY "SLHISTRY.CBL".
004200         COPY "SLREGSTR.CBL".
004300         COPY "SLRESULT.CBL".
004400
004500 DATA DIVISION.
004600   FILE SECTION.
004700
004800      COPY "FDBATREQ.CBL".
004900      COPY "FDDOCMST.CBL".
005000      COPY "FDDOCCTL.CBL".
005100      COPY "FDHISTRY.CBL".
005200      COPY "FDREGSTR.CBL".
005300      COPY "FDRESULT.CBL".
005400
005500   WORKING-STORAGE SECTION.
005600
005700      COPY "wsdate.cbl".
005800      COPY "WSTRANS.CBL".
005900      COPY "WSRESLT.CBL".
006000
006100     01 WS-BATREQ-STATUS               PIC XX.
006200     01 WS-DOCMST-STATUS               PIC XX.
006300     01 WS-DOCCTL-STATUS               PIC XX.
006400     01 WS-HISTRY-STATUS               PIC XX.
006500     01 WS-REGSTR-STATUS               PIC XX.
006600
006700     01 W-END-OF-FILE                 PIC X.
006800        88 END-OF-FILE                    VALUE "Y".
006900
007000     01 W-BATCH-COUNT                 PIC 9(4) COMP.
007100        88 BATCH-SIZE-VALID              VALUE 1 THRU 1000.
007150
007160     01 W-INITIATOR-LENGTH            PIC 99 COMP.
007170     01 W-SUB                         PIC 99 COMP.
007200
007300     77 DUMMY                         PIC X.
007400*----------------------------------------------------------------
007500
007600   LINKAGE SECTION.
007700
007800      COPY "WSPASTOT.CBL".
007900*----------------------------------------------------------------
008000
008100 PROCEDURE DIVISION USING LK-PASS-TOTALS.
008200
008300   PERFORM CAPTURE-RUN-TIMESTAMP.
008400   PERFORM COUNT-APPROVE-REQUESTS.
008500
008600   MOVE ZEROS TO WPT-PROCESSED WPT-SUCCESS WPT-FAILED
008700                 WPT-REGISTRY-ERRORS.
008800
008900   IF NOT BATCH-SIZE-VALID
009000      PERFORM REJECT-WHOLE-BATCH
009100   ELSE
009200      PERFORM RUN-APPROVE-PASS.
009300
009400   MOVE WPT-PROCESSED TO LK-PROCESSED.
009500   MOVE WPT-SUCCESS TO LK-SUCCESS.
009600   MOVE WPT-FAILED TO LK-FAILED.
009700   MOVE WPT-REGISTRY-ERRORS TO LK-REGISTRY-ERRORS.
009800
009900   EXIT PROGRAM.
010000
010100   STOP RUN.
010200*----------------------------------------------------------------
010300
010400 COUNT-APPROVE-REQUESTS.
010500
010600   MOVE ZERO TO W-BATCH-COUNT.
010700   MOVE "N" TO W-END-OF-FILE.
010800   OPEN INPUT BATCH-REQUESTS.
010900
011000   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
011100   PERFORM TALLY-ONE-APPROVE-REQUEST UNTIL END-OF-FILE.
011200
011300   CLOSE BATCH-REQUESTS.
011400*----------------------------------------------------------------
011500
011600 TALLY-ONE-APPROVE-REQUEST.
011700
011800   IF BTR-IS-APPROVE
011900      ADD 1 TO W-BATCH-COUNT.
012000
012100   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
012200*----------------------------------------------------------------
012300
012400 REJECT-WHOLE-BATCH.
012500
012600   OPEN OUTPUT RESULTS-REPORT.
012700   MOVE "APPROVE BATCH PASS - REJECTED" TO RPT-TITLE-TEXT.
012800   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
012900   PERFORM PRINT-HEADINGS.
013000
013100   MOVE ZERO TO RES-DOC-ID.
013200   MOVE "CONFLICT" TO RES-STATUS.
013300   MOVE "Batch must contain 1 to 1000 ids" TO RES-MESSAGE.
013400   PERFORM PRINT-RESULT-LINE.
013500
013600   PERFORM FINALIZE-PAGE.
013700   CLOSE RESULTS-REPORT.
013800*----------------------------------------------------------------
013900
014000 RUN-APPROVE-PASS.
014100
014200   MOVE "N" TO W-END-OF-FILE.
014300   OPEN INPUT BATCH-REQUESTS.
014400   OPEN I-O DOCUMENT-MASTER.
014500   OPEN I-O CONTROL-FILE.
014600   OPEN EXTEND HISTORY-FILE.
014700   OPEN EXTEND REGISTRY-FILE.
014800   OPEN OUTPUT RESULTS-REPORT.
014900
015000   MOVE "APPROVE BATCH PASS" TO RPT-TITLE-TEXT.
015100   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
015200   PERFORM PRINT-HEADINGS.
015300
015400   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
015500   PERFORM APPROVE-ONE-REQUEST UNTIL END-OF-FILE.
015600
015700   PERFORM PRINT-TOTALS-BLOCK.
015800   PERFORM FINALIZE-PAGE.
015900
016000   CLOSE BATCH-REQUESTS DOCUMENT-MASTER CONTROL-FILE HISTORY-FILE
016100         REGISTRY-FILE RESULTS-REPORT.
016200*----------------------------------------------------------------
016300
016400 APPROVE-ONE-REQUEST.
016500
016600   IF BTR-IS-APPROVE
016700      PERFORM PROCESS-APPROVE-REQUEST.
016800
016900   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
017000*----------------------------------------------------------------
017100
017200 PROCESS-APPROVE-REQUEST.
017300
017400   ADD 1 TO WPT-PROCESSED.
017500   MOVE BTR-DOC-ID TO WS-TARGET-DOC-ID.
017600   MOVE BTR-INITIATOR TO WS-TARGET-INITIATOR.
017700   MOVE BTR-COMMENT TO WS-TARGET-COMMENT.
017800   MOVE "N" TO W-DOC-NOT-FOUND W-DOC-REWRITE-FAILED.
017900   MOVE BTR-DOC-ID TO RES-DOC-ID.
018000
018100   PERFORM VALIDATE-APPROVE-INITIATOR.
018200
018300   IF RES-IS-CONFLICT
018400      ADD 1 TO WPT-FAILED
018500   ELSE
018600      PERFORM APPROVE-ONE-DOCUMENT
018700
018800      IF RES-IS-SUCCESS
018900         ADD 1 TO WPT-SUCCESS
019000      ELSE
019100         IF RES-IS-REGISTRY-ERROR
019200            ADD 1 TO WPT-REGISTRY-ERRORS
019300         ELSE
019400            ADD 1 TO WPT-FAILED.
019500
019600   PERFORM PRINT-RESULT-LINE.
019700*----------------------------------------------------------------
019800
019900 VALIDATE-APPROVE-INITIATOR.
020000
020100   MOVE SPACES TO RES-STATUS.
020200   MOVE SPACES TO RES-MESSAGE.
020300
020400   MOVE 20 TO W-SUB.
020500   PERFORM FIND-LAST-INITIATOR-CHAR
020600      VARYING W-SUB FROM 20 BY -1
020700      UNTIL W-SUB < 1 OR
020800              WS-TARGET-INITIATOR(W-SUB:1) NOT EQUAL SPACE.
020900   MOVE W-SUB TO W-INITIATOR-LENGTH.
021000
021100   IF W-INITIATOR-LENGTH < 2
021200      MOVE "CONFLICT" TO RES-STATUS
021300      MOVE "Initiator must be at least 2 characters" TO
021400                                              RES-MESSAGE.
021500*----------------------------------------------------------------
021600
021700 FIND-LAST-INITIATOR-CHAR.
021800
021900   CONTINUE.
022000*----------------------------------------------------------------
022100
022200 READ-BATCH-REQUEST-NEXT-RECORD.
022300
022400   READ BATCH-REQUESTS
022500      AT END
022600         MOVE "Y" TO W-END-OF-FILE.
022700*----------------------------------------------------------------
022800
022900 COPY "PLAPPRVE.CBL".
023000 COPY "PLREPORT.CBL".
023100 COPY "PLRUNTS.CBL".
023200*----------------------------------------------------------------
