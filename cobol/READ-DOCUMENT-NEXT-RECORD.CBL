000100*----------------------------------------------------------------
000200*    READ-DOCUMENT-NEXT-RECORD.CBL
000300*    Shared sequential-sweep paragraph over DOCUMENT-MASTER, used
000400*    by submit-worker, approve-worker and document-search to walk
000500*    the master in ascending DOC-ID order.
000600*----------------------------------------------------------------
000700*    1998-12-02  RSF  REQ-0231  Original paragraph.
000800*----------------------------------------------------------------
000900 READ-DOCUMENT-NEXT-RECORD.
001000
001100     READ DOCUMENT-MASTER NEXT RECORD
001200        AT END
001300           MOVE "Y" TO W-END-OF-FILE.
001400*----------------------------------------------------------------
