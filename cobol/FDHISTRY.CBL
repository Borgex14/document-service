000100*----------------------------------------------------------------
000200*    FDHISTRY.CBL
000300*    FILE SECTION entry for the HISTORY-FILE audit trail.
000400*    Append-only; one record per successful submit or approve.
000500*----------------------------------------------------------------
000600*    1998-11-25  RSF  REQ-0231  Original layout.
000700*----------------------------------------------------------------
000800 01  HISTORY-RECORD.
000900     05  HIST-ID                 PIC 9(9).
001000     05  HIST-DOC-ID              PIC 9(9).
001100     05  HIST-INITIATOR           PIC X(20).
001200     05  HIST-ACTION              PIC X(10).
001300         88  HIST-IS-SUBMIT           VALUE "SUBMIT".
001400         88  HIST-IS-APPROVE          VALUE "APPROVE".
001500     05  HIST-COMMENT             PIC X(40).
001600     05  HIST-CREATED-TS          PIC X(14).
001700
001800 01  HISTORY-RECORD-TS REDEFINES HISTORY-RECORD.
001900     05  FILLER                  PIC X(88).
002000     05  HRT-CREATED-CCYYMMDD    PIC 9(8).
002100     05  HRT-CREATED-HHMMSS      PIC 9(6).
