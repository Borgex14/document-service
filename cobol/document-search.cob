000100*----------------------------------------------------------------
000200*    DOCUMENT-SEARCH
000300*----------------------------------------------------------------
000400*    Reads one SEARCH-CRITERIA record, then sweeps DOCUMENT-MASTER
000500*    in ascending DOC-ID order testing every supplied filter
000600*    (status, author, a created/updated date window); a blank
000700*    filter places no restriction on that field. Matches are
000800*    listed on RESULTS-REPORT through the same detail line every
000900*    other pass uses, with the document number and author strung
001000*    into the message column.
001100*----------------------------------------------------------------
001200*    1999-02-08  RSF  REQ-0255  Original program.
001300*    1999-02-22  RSF  REQ-0255  Date window now tests against
001400*                      updated-timestamp when SRC-DATE-IS-UPDATED
001500*                      is "Y", created-timestamp otherwise.
001600*    2003-06-30  DLT  REQ-0442  Blank SRC-AUTHOR used to match a
001700*                      record with a blank author by accident; now
001800*                      skipped explicitly, same as a blank status.
001850*    2004-03-15  RSF  REQ-0480  EXIT PROGRAM in place of STOP RUN,
001870*                      since this program is always CALLed from
001880*                      batch-passes-menu, never run standalone.
001900*----------------------------------------------------------------
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  document-search.
002200 AUTHOR.      R S FORTIER.
002300 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002400 DATE-WRITTEN. 1999-02-08.
002500 DATE-COMPILED.
002600 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900   CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100        C01 IS TOP-OF-FORM.
003200   INPUT-OUTPUT SECTION.
003300      FILE-CONTROL.
003400
003500         COPY "SLSRCHQ.CBL".
003600         COPY "SLDOCMST.CBL".
003700         COPY "SLRESULT.CBL".
003800
003900 DATA DIVISION.
004000   FILE SECTION.
004100
004200      COPY "FDSRCHQ.CBL".
004300      COPY "FDDOCMST.CBL".
004400      COPY "FDRESULT.CBL".
004500
004600   WORKING-STORAGE SECTION.
004700
004800      COPY "wsdate.cbl".
004900      COPY "WSRESLT.CBL".
005000
005100     01 WS-SRCHQ-STATUS                PIC XX.
005200     01 WS-DOCMST-STATUS               PIC XX.
005300
005400     01 W-END-OF-FILE                 PIC X.
005500        88 END-OF-FILE                    VALUE "Y".
005600
005700     01 W-COMPARE-TS                  PIC X(14).
005800
005900     01 W-COMPARE-TS-PARTS REDEFINES W-COMPARE-TS.
006000        05 W-COMPARE-CCYYMMDD            PIC 9(8).
006100        05 W-COMPARE-HHMMSS              PIC 9(6).
006200
006300     77 DUMMY                         PIC X.
006400*----------------------------------------------------------------
006500
006600 PROCEDURE DIVISION.
006700
006800   PERFORM CAPTURE-RUN-TIMESTAMP.
006900
007000   OPEN INPUT SEARCH-CRITERIA.
007100   OPEN INPUT DOCUMENT-MASTER.
007200   OPEN OUTPUT RESULTS-REPORT.
007300
007400   MOVE ZEROS TO WPT-PROCESSED WPT-SUCCESS WPT-FAILED
007500                 WPT-REGISTRY-ERRORS.
007600   MOVE "DOCUMENT SEARCH PASS" TO RPT-TITLE-TEXT.
007700   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
007800   PERFORM PRINT-HEADINGS.
007900
008000   READ SEARCH-CRITERIA
008100      AT END
008200         MOVE "Y" TO W-END-OF-FILE.
008300
008400   IF NOT END-OF-FILE
008500      PERFORM READ-DOCUMENT-NEXT-RECORD
008600      PERFORM SELECT-MATCHING-DOCUMENTS UNTIL END-OF-FILE.
008700
008800   PERFORM PRINT-TOTALS-BLOCK.
008900   PERFORM FINALIZE-PAGE.
009000
009100   CLOSE SEARCH-CRITERIA DOCUMENT-MASTER RESULTS-REPORT.
009150
009200   EXIT PROGRAM.
009250
009300   STOP RUN.
009400*----------------------------------------------------------------
009500
009600 SELECT-MATCHING-DOCUMENTS.
009700
009800   ADD 1 TO WPT-PROCESSED.
009900
010000   IF SRC-STATUS NOT EQUAL SPACES
010100      AND SRC-STATUS NOT EQUAL DOC-STATUS
010200      CONTINUE
010300   ELSE
010400      IF SRC-AUTHOR NOT EQUAL SPACES
010500         AND SRC-AUTHOR NOT EQUAL DOC-AUTHOR
010600         CONTINUE
010700      ELSE
010800         PERFORM SET-DATE-WINDOW-COMPARE-TS
010900         IF SRC-DATE-FROM NOT EQUAL SPACES
011000            AND W-COMPARE-TS LESS THAN SRC-DATE-FROM
011100            CONTINUE
011200         ELSE
011300            IF SRC-DATE-TO NOT EQUAL SPACES
011400               AND W-COMPARE-TS GREATER THAN SRC-DATE-TO
011500               CONTINUE
011600            ELSE
011700               PERFORM REPORT-ONE-MATCH.
011800
011900   PERFORM READ-DOCUMENT-NEXT-RECORD.
012000*----------------------------------------------------------------
012100
012200 SET-DATE-WINDOW-COMPARE-TS.
012300
012400   IF SRC-WINDOW-ON-UPDATED
012500      MOVE DOC-UPDATED-TS TO W-COMPARE-TS
012600   ELSE
012700      MOVE DOC-CREATED-TS TO W-COMPARE-TS.
012800*----------------------------------------------------------------
012900
013000 REPORT-ONE-MATCH.
013100
013200   ADD 1 TO WPT-SUCCESS.
013300   MOVE DOC-ID TO RES-DOC-ID.
013400   MOVE DOC-STATUS TO RES-STATUS.
013500   STRING DOC-NUMBER DELIMITED BY SIZE
013600          " " DELIMITED BY SIZE
013700          DOC-AUTHOR DELIMITED BY SIZE
013800          INTO RES-MESSAGE.
013900
014000   PERFORM PRINT-RESULT-LINE.
014100*----------------------------------------------------------------
014200
014300 COPY "PLREPORT.CBL".
014400 COPY "PLRUNTS.CBL".
014500 COPY "READ-DOCUMENT-NEXT-RECORD.CBL".
014600*----------------------------------------------------------------
