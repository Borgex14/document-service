000100*----------------------------------------------------------------
000200*    PLSUBMIT.CBL
000300*    Shared DRAFT -> SUBMITTED transition. COPYd by submit-batch
000400*    and submit-worker so a document submitted through either
000500*    path is validated and recorded identically.
000600*    Caller sets WS-TARGET-DOC-ID / WS-TARGET-INITIATOR /
000700*    WS-TARGET-COMMENT before PERFORM SUBMIT-ONE-DOCUMENT; the
000800*    outcome comes back in W-RESULT (WSRESLT.CBL).
000900*----------------------------------------------------------------
001000*    1998-12-02  RSF  REQ-0231  Original paragraph.
001100*    2001-02-19  RSF  REQ-0398  Added DOC-VERSION increment.
001150*    2004-02-11  DLT  REQ-0475  Success message reworded to read
001160*                      "Document submitted successfully", matching
001170*                      the approve side's wording.
001200*----------------------------------------------------------------
001300 SUBMIT-ONE-DOCUMENT.
001400
001500     MOVE WS-TARGET-DOC-ID TO RES-DOC-ID.
001600     MOVE WS-TARGET-DOC-ID TO DOC-ID.
001700
001800     READ DOCUMENT-MASTER RECORD
001900        INVALID KEY
002000           MOVE "Y" TO W-DOC-NOT-FOUND.
002100
002200     IF DOC-NOT-FOUND
002300        MOVE "NOT-FOUND" TO RES-STATUS
002400        MOVE "Document not found" TO RES-MESSAGE
002500     ELSE
002600        IF NOT DOC-IS-DRAFT
002700           MOVE "CONFLICT" TO RES-STATUS
002800           STRING "Document is in " DELIMITED BY SIZE
002900                  DOC-STATUS DELIMITED BY SIZE
003000                  " status, expected DRAFT" DELIMITED BY SIZE
003100                  INTO RES-MESSAGE
003200        ELSE
003300           MOVE "SUBMITTED" TO DOC-STATUS
003400           ADD 1 TO DOC-VERSION
003500           MOVE WS-RUN-TS TO DOC-UPDATED-TS
003600           REWRITE DOCUMENT-RECORD
003700              INVALID KEY
003800                 MOVE "Y" TO W-DOC-REWRITE-FAILED.
003900
004000           IF DOC-REWRITE-FAILED
004100              MOVE "CONFLICT" TO RES-STATUS
004200              MOVE "Rewrite failed" TO RES-MESSAGE
004300           ELSE
004400              PERFORM WRITE-SUBMIT-HISTORY-ENTRY
004500              MOVE "SUCCESS" TO RES-STATUS
004600              MOVE "Document submitted successfully" TO
004650                                                     RES-MESSAGE.
004700*----------------------------------------------------------------
004800
004900 WRITE-SUBMIT-HISTORY-ENTRY.
005000
005100     MOVE 1 TO CONTROL-KEY.
005200     READ CONTROL-FILE RECORD
005300        INVALID KEY
005400           MOVE "Y" TO W-ERROR-READING-CTL-FILE.
005500
005600     ADD 1 TO CONTROL-LAST-HIST-ID.
005700     MOVE CONTROL-LAST-HIST-ID TO HIST-ID.
005800     REWRITE CONTROL-RECORD
005900        INVALID KEY
006000           MOVE "Y" TO W-ERROR-WRITING-CTL-FILE.
006100
006200     MOVE WS-TARGET-DOC-ID TO HIST-DOC-ID.
006300     MOVE WS-TARGET-INITIATOR TO HIST-INITIATOR.
006400     MOVE "SUBMIT" TO HIST-ACTION.
006500     MOVE WS-TARGET-COMMENT TO HIST-COMMENT.
006600     MOVE WS-RUN-TS TO HIST-CREATED-TS.
006700
006800     WRITE HISTORY-RECORD.
006900*----------------------------------------------------------------
