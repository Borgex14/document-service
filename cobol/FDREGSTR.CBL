000100*----------------------------------------------------------------
000200*    FDREGSTR.CBL
000300*    FILE SECTION entry for the REGISTRY-FILE.
000400*    Append-only approval registry; written before the document's
000500*    status is changed to APPROVED (see PLAPPRVE.CBL).
000600*----------------------------------------------------------------
000700*    1998-11-25  RSF  REQ-0231  Original layout.
000800*----------------------------------------------------------------
000900 01  REGISTRY-RECORD.
001000     05  REG-ID                  PIC 9(9).
001100     05  REG-DOC-ID               PIC 9(9).
001200     05  REG-APPROVED-BY          PIC X(20).
001300     05  REG-APPROVED-TS          PIC X(14).
001400     05  REG-COMMENT              PIC X(40).
001500
001600 01  REGISTRY-RECORD-TS REDEFINES REGISTRY-RECORD.
001700     05  FILLER                  PIC X(38).
001800     05  RRT-APPROVED-CCYYMMDD   PIC 9(8).
001900     05  RRT-APPROVED-HHMMSS     PIC 9(6).
002000     05  FILLER                  PIC X(40).
