000100*----------------------------------------------------------------
000200*    PLGENERAL.CBL
000300*    Console helper paragraphs for the menu-style drivers:
000400*    CLEAR-SCREEN, JUMP-LINE and CONFIRM-EXECUTION. COPYd at the
000500*    foot of the PROCEDURE DIVISION in every program that shows
000600*    an operator a run menu.
000700*----------------------------------------------------------------
000800*    1998-10-20  RSF  REQ-0220  Original paragraphs.
000900*----------------------------------------------------------------
001000 CLEAR-SCREEN.
001100
001200     DISPLAY " ".
001300     PERFORM JUMP-LINE 24 TIMES.
001400*----------------------------------------------------------------
001500
001600 JUMP-LINE.
001700
001800     DISPLAY " ".
001900*----------------------------------------------------------------
002000
002100 CONFIRM-EXECUTION.
002200
002300     DISPLAY MSG-CONFIRMATION.
002400     ACCEPT W-VALID-ANSWER.
002500     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
002600
002700     IF NOT VALID-ANSWER
002800        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
002900        ACCEPT DUMMY.
003000*----------------------------------------------------------------
