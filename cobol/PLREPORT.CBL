000100*----------------------------------------------------------------
000200*    PLREPORT.CBL
000300*    Shared RESULTS-REPORT paragraphs: heading, one result line
000400*    per document, and a totals block summing every chunk of
000500*    the run. COPYd by every batch pass that writes the run
000600*    report (submit-batch, approve-batch, the two workers and
000700*    the search/history passes).
000800*----------------------------------------------------------------
000900*    1998-12-02  RSF  REQ-0231  Original paragraphs.
001000*    1999-01-14  RSF  REQ-0231  Added PRINT-GRAND-TOTAL-LINE for
001100*                      a separate cross-pass total; dropped again
001200*                      2001-02-19 below once PRINT-TOTALS-BLOCK
001300*                      was confirmed to already run one sweep
001400*                      covering every chunk of a pass.
001500*    2001-02-19  RSF  REQ-0398  Removed PRINT-GRAND-TOTAL-LINE;
001600*                      nothing ever called it.
001650*    2004-03-15  RSF  REQ-0480  PRINT-TOTALS-BLOCK is now also
001660*                      PERFORMed by batch-passes-menu.cob, after
001670*                      that menu adds up every pass's returned
001680*                      LK-PASS-TOTALS, to print the run's single
001690*                      cross-pass grand total.
001700*----------------------------------------------------------------
001800 PRINT-HEADINGS.
001900
002000     ADD 1 TO W-PAGE-NUMBER.
002100     MOVE W-PAGE-NUMBER TO RPT-PAGE-NUMBER.
002200
002300     MOVE RPT-TITLE TO RESULTS-REPORT-RECORD.
002400     WRITE RESULTS-REPORT-RECORD BEFORE ADVANCING PAGE.
002500
002600     MOVE RPT-HEADING-1 TO RESULTS-REPORT-RECORD.
002700     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 2.
002800
002900     MOVE RPT-HEADING-2 TO RESULTS-REPORT-RECORD.
003000     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 1.
003100
003200     MOVE 5 TO W-PRINTED-LINES.
003300*----------------------------------------------------------------
003400
003500 PRINT-RESULT-LINE.
003600
003700     IF PAGE-FULL
003800        PERFORM PRINT-HEADINGS.
003900
004000     MOVE RES-DOC-ID TO RPT-D-DOC-ID.
004100     MOVE RES-STATUS TO RPT-D-STATUS.
004200     MOVE RES-MESSAGE TO RPT-D-MESSAGE.
004300
004400     MOVE RPT-DETAIL-LINE TO RESULTS-REPORT-RECORD.
004500     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 1.
004600
004700     ADD 1 TO W-PRINTED-LINES.
004800*----------------------------------------------------------------
004900
005000 PRINT-TOTALS-BLOCK.
005100
005200     IF PAGE-FULL
005300        PERFORM PRINT-HEADINGS.
005400
005500     MOVE SPACES TO RESULTS-REPORT-RECORD.
005600     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 1.
005700
005800     MOVE "PROCESSED" TO RPT-T-LABEL.
005900     MOVE WPT-PROCESSED TO RPT-T-COUNT.
006000     MOVE RPT-TOTALS-BLOCK TO RESULTS-REPORT-RECORD.
006100     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 1.
006200
006300     MOVE "SUCCESS" TO RPT-T-LABEL.
006400     MOVE WPT-SUCCESS TO RPT-T-COUNT.
006500     MOVE RPT-TOTALS-BLOCK TO RESULTS-REPORT-RECORD.
006600     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 1.
006700
006800     MOVE "FAILED" TO RPT-T-LABEL.
006900     MOVE WPT-FAILED TO RPT-T-COUNT.
007000     MOVE RPT-TOTALS-BLOCK TO RESULTS-REPORT-RECORD.
007100     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 1.
007200
007300     MOVE "REGISTRY ERRORS" TO RPT-T-LABEL.
007400     MOVE WPT-REGISTRY-ERRORS TO RPT-T-COUNT.
007500     MOVE RPT-TOTALS-BLOCK TO RESULTS-REPORT-RECORD.
007600     WRITE RESULTS-REPORT-RECORD AFTER ADVANCING 1.
007700
007800     ADD 5 TO W-PRINTED-LINES.
007900*----------------------------------------------------------------
008000
008100 FINALIZE-PAGE.
008200
008300     MOVE SPACES TO RESULTS-REPORT-RECORD.
008400     WRITE RESULTS-REPORT-RECORD BEFORE ADVANCING PAGE.
008500*----------------------------------------------------------------
