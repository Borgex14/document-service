000100*----------------------------------------------------------------
000200*    SUBMIT-BATCH
000300*----------------------------------------------------------------
000400*    Batch submit service. Reads BATCH-REQUESTS once to count the
000500*    SUBMIT requests and reject an empty or oversized batch (1 to
000600*    1000 ids); on a valid batch, rereads the file, drives each
000700*    SUBMIT request through SUBMIT-ONE-DOCUMENT (PLSUBMIT.CBL) and
000800*    reports the outcome on RESULTS-REPORT.
000900*----------------------------------------------------------------
001000*    1998-11-18  RSF  REQ-0231  Original program.
001100*    1998-09-14  HRG  Y2K-0147  Run date now eight digits via
001200*                      PLRUNTS.CBL / wsdate.cbl.
001300*    1999-03-02  RSF  REQ-0255  Added the 1-to-1000 batch size
001400*                      check ahead of the submit loop; an oversize
001500*                      or empty batch is rejected whole, nothing
001600*                      partially submitted.
001700*    2003-06-30  DLT  REQ-0442  W-BATCH-COUNT widened to 9(4) COMP
001800*                      after a 1000-id batch rolled a 999 counter.
001900*    2004-03-15  RSF  REQ-0480  Hands its totals back to the menu
002000*                      driver on LK-PASS-TOTALS for the grand
002100*                      total; EXIT PROGRAM in place of STOP RUN,
002200*                      since this program is always CALLed, never
002250*                      run standalone.
002260*    2004-04-02  DLT  REQ-0481  Initiator now validated before the
002270*                      submit is attempted, same blank/2-character
002280*                      rule document-creation applies to author;
002290*                      a short or blank initiator is rejected
002295*                      CONFLICT instead of going through
002298*                      unchecked.
002300*----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  submit-batch.
002600 AUTHOR.      R S FORTIER.
002700 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002800 DATE-WRITTEN. 1998-11-18.
002900 DATE-COMPILED.
003000 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300   CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600   INPUT-OUTPUT SECTION.
003700      FILE-CONTROL.
003800
003900         COPY "SLBATREQ.CBL".
004000         COPY "SLDOCMST.CBL".
004100         COPY "SLDOCCTL.CBL".
004200         COPY "SLHISTRY.CBL".
004300         COPY "SLRESULT.CBL".
004400
004500 DATA DIVISION.
004600   FILE SECTION.
004700
004800      COPY "FDBATREQ.CBL".
004900      COPY "FDDOCMST.CBL".
005000      COPY "FDDOCCTL.CBL".
005100      COPY "FDHISTRY.CBL".
005200      COPY "FDRESULT.CBL".
005300
005400   WORKING-STORAGE SECTION.
005500
005600      COPY "wsdate.cbl".
005700      COPY "WSTRANS.CBL".
005800      COPY "WSRESLT.CBL".
005900
006000     01 WS-BATREQ-STATUS               PIC XX.
006100     01 WS-DOCMST-STATUS               PIC XX.
006200     01 WS-DOCCTL-STATUS               PIC XX.
006300     01 WS-HISTRY-STATUS               PIC XX.
006400
006500     01 W-END-OF-FILE                 PIC X.
006600        88 END-OF-FILE                    VALUE "Y".
006700
006800     01 W-BATCH-COUNT                 PIC 9(4) COMP.
006900        88 BATCH-SIZE-VALID              VALUE 1 THRU 1000.
006950
006960     01 W-INITIATOR-LENGTH            PIC 99 COMP.
006970     01 W-SUB                         PIC 99 COMP.
007000
007100     77 DUMMY                         PIC X.
007200*----------------------------------------------------------------
007300
007400   LINKAGE SECTION.
007500
007600      COPY "WSPASTOT.CBL".
007700*----------------------------------------------------------------
007800
007900 PROCEDURE DIVISION USING LK-PASS-TOTALS.
008000
008100   PERFORM CAPTURE-RUN-TIMESTAMP.
008200   PERFORM COUNT-SUBMIT-REQUESTS.
008300
008400   MOVE ZEROS TO WPT-PROCESSED WPT-SUCCESS WPT-FAILED
008500                 WPT-REGISTRY-ERRORS.
008600
008700   IF NOT BATCH-SIZE-VALID
008800      PERFORM REJECT-WHOLE-BATCH
008900   ELSE
009000      PERFORM RUN-SUBMIT-PASS.
009100
009200   MOVE WPT-PROCESSED TO LK-PROCESSED.
009300   MOVE WPT-SUCCESS TO LK-SUCCESS.
009400   MOVE WPT-FAILED TO LK-FAILED.
009500   MOVE WPT-REGISTRY-ERRORS TO LK-REGISTRY-ERRORS.
009600
009700   EXIT PROGRAM.
009800
009900   STOP RUN.
010000*----------------------------------------------------------------
010100
010200 COUNT-SUBMIT-REQUESTS.
010300
010400   MOVE ZERO TO W-BATCH-COUNT.
010500   MOVE "N" TO W-END-OF-FILE.
010600   OPEN INPUT BATCH-REQUESTS.
010700
010800   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
010900   PERFORM TALLY-ONE-SUBMIT-REQUEST UNTIL END-OF-FILE.
011000
011100   CLOSE BATCH-REQUESTS.
011200*----------------------------------------------------------------
011300
011400 TALLY-ONE-SUBMIT-REQUEST.
011500
011600   IF BTR-IS-SUBMIT
011700      ADD 1 TO W-BATCH-COUNT.
011800
011900   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
012000*----------------------------------------------------------------
012100
012200 REJECT-WHOLE-BATCH.
012300
012400   OPEN OUTPUT RESULTS-REPORT.
012500   MOVE "SUBMIT BATCH PASS - REJECTED" TO RPT-TITLE-TEXT.
012600   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
012700   PERFORM PRINT-HEADINGS.
012800
012900   MOVE ZERO TO RES-DOC-ID.
013000   MOVE "CONFLICT" TO RES-STATUS.
013100   MOVE "Batch must contain 1 to 1000 ids" TO RES-MESSAGE.
013200   PERFORM PRINT-RESULT-LINE.
013300
013400   PERFORM FINALIZE-PAGE.
013500   CLOSE RESULTS-REPORT.
013600*----------------------------------------------------------------
013700
013800 RUN-SUBMIT-PASS.
013900
014000   MOVE "N" TO W-END-OF-FILE.
014100   OPEN INPUT BATCH-REQUESTS.
014200   OPEN I-O DOCUMENT-MASTER.
014300   OPEN I-O CONTROL-FILE.
014400   OPEN EXTEND HISTORY-FILE.
014500   OPEN OUTPUT RESULTS-REPORT.
014600
014700   MOVE "SUBMIT BATCH PASS" TO RPT-TITLE-TEXT.
014800   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
014900   PERFORM PRINT-HEADINGS.
015000
015100   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
015200   PERFORM SUBMIT-ONE-REQUEST UNTIL END-OF-FILE.
015300
015400   PERFORM PRINT-TOTALS-BLOCK.
015500   PERFORM FINALIZE-PAGE.
015600
015700   CLOSE BATCH-REQUESTS DOCUMENT-MASTER CONTROL-FILE HISTORY-FILE
015800         RESULTS-REPORT.
015900*----------------------------------------------------------------
016000
016100 SUBMIT-ONE-REQUEST.
016200
016300   IF BTR-IS-SUBMIT
016400      PERFORM PROCESS-SUBMIT-REQUEST.
016500
016600   PERFORM READ-BATCH-REQUEST-NEXT-RECORD.
016700*----------------------------------------------------------------
016800
016900 PROCESS-SUBMIT-REQUEST.
017000
017100   ADD 1 TO WPT-PROCESSED.
017200   MOVE BTR-DOC-ID TO WS-TARGET-DOC-ID.
017300   MOVE BTR-INITIATOR TO WS-TARGET-INITIATOR.
017400   MOVE BTR-COMMENT TO WS-TARGET-COMMENT.
017500   MOVE "N" TO W-DOC-NOT-FOUND W-DOC-REWRITE-FAILED.
017600   MOVE BTR-DOC-ID TO RES-DOC-ID.
017700
017800   PERFORM VALIDATE-SUBMIT-INITIATOR.
017900
018000   IF RES-IS-CONFLICT
018100      ADD 1 TO WPT-FAILED
018200   ELSE
018300      PERFORM SUBMIT-ONE-DOCUMENT
018400
018500      IF RES-IS-SUCCESS
018600         ADD 1 TO WPT-SUCCESS
018700      ELSE
018800         ADD 1 TO WPT-FAILED.
018900
019000   PERFORM PRINT-RESULT-LINE.
019100*----------------------------------------------------------------
019200
019300 VALIDATE-SUBMIT-INITIATOR.
019400
019500   MOVE SPACES TO RES-STATUS.
019600   MOVE SPACES TO RES-MESSAGE.
019700
019800   MOVE 20 TO W-SUB.
019900   PERFORM FIND-LAST-INITIATOR-CHAR
020000      VARYING W-SUB FROM 20 BY -1
020100      UNTIL W-SUB < 1 OR
020200              WS-TARGET-INITIATOR(W-SUB:1) NOT EQUAL SPACE.
020300   MOVE W-SUB TO W-INITIATOR-LENGTH.
020400
020500   IF W-INITIATOR-LENGTH < 2
020600      MOVE "CONFLICT" TO RES-STATUS
020700      MOVE "Initiator must be at least 2 characters" TO
020800                                              RES-MESSAGE.
020900*----------------------------------------------------------------
021000
021100 FIND-LAST-INITIATOR-CHAR.
021200
021300   CONTINUE.
021400*----------------------------------------------------------------
021500
021600 READ-BATCH-REQUEST-NEXT-RECORD.
021700
021800   READ BATCH-REQUESTS
021900      AT END
022000         MOVE "Y" TO W-END-OF-FILE.
022100*----------------------------------------------------------------
022200
022300 COPY "PLSUBMIT.CBL".
022400 COPY "PLREPORT.CBL".
022500 COPY "PLRUNTS.CBL".
022600*----------------------------------------------------------------
