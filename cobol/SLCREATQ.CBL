000100*----------------------------------------------------------------
000200*    SLCREATQ.CBL
000300*    FILE-CONTROL entry for the CREATE-REQUESTS file.
000400*----------------------------------------------------------------
000500*    1998-11-04  RSF  REQ-0231  Original SELECT.
000600*----------------------------------------------------------------
000700 SELECT CREATE-REQUESTS ASSIGN TO "CREATEQ"
000800        ORGANIZATION IS SEQUENTIAL
000900        FILE STATUS IS WS-CREATQ-STATUS.
