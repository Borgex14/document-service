000100*----------------------------------------------------------------
000200*    BATCH-PASSES-MENU
000300*----------------------------------------------------------------
000400*    Submenu under doc-approval-system: launches the submit and
000500*    approve batch services (from an operator-supplied id list),
000600*    the submit and approve sweep workers, the document search
000700*    pass, and the document-with-history pass.
000800*----------------------------------------------------------------
000900*    1998-10-20  RSF  REQ-0220  Original voucher-processing menu
001000*                      (entry, bills report, selections, cash
001100*                      requirement report, deductibles report).
001200*    1998-12-02  RSF  REQ-0231  Rebuilt for the document-approval
001300*                      batch passes.
001400*    1999-01-14  RSF  REQ-0231  Added submit/approve worker
001500*                      options once the sweep programs were ready.
001600*    1999-02-08  RSF  REQ-0255  Added document search and
001700*                      document-with-history options.
001800*    1998-09-14  HRG  Y2K-0147  No date fields of its own; noted
001900*                      because the CALLed programs' dates widened.
002000*    2004-03-15  RSF  REQ-0480  The submit/approve batch and
002010*                      submit/approve worker passes now hand their
002020*                      totals back on LK-PASS-TOTALS; this menu
002030*                      adds every pass's totals into WS-GRAND-*
002040*                      and, once the operator exits the submenu,
002050*                      appends one GRAND TOTAL - ALL BATCH PASSES
002060*                      block to RESULTS-REPORT summarizing the
002070*                      whole session.  Document search and
002080*                      document-with-history are query passes,
002090*                      not counted sweeps, and do not feed the
002095*                      grand total.
002100*----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  batch-passes-menu.
002400 AUTHOR.      R S FORTIER.
002500 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002600 DATE-WRITTEN. 1998-10-20.
002700 DATE-COMPILED.
002800 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100   CONFIGURATION SECTION.
003200     SPECIAL-NAMES.
003300        C01 IS TOP-OF-FORM.
003400   INPUT-OUTPUT SECTION.
003500      FILE-CONTROL.
003600
003700         COPY "SLRESULT.CBL".
003800
003900 DATA DIVISION.
004000   FILE SECTION.
004100
004200      COPY "FDRESULT.CBL".
004300
004400   WORKING-STORAGE SECTION.
004500
004600     COPY "wscase01.cbl".
004700     COPY "WSRESLT.CBL".
004800     COPY "WSPASTOT.CBL".
004900
005000     01 W-BATCH-MENU-OPTION          PIC 9.
005100         88 VALID-BATCH-MENU-OPTION  VALUE  0 THROUGH 6.
005200
005300     01 W-VALID-ANSWER-2              PIC X.
005400        88 VALID-ANSWER-2                 VALUE "Y","N".
005500        88 SEARCH-IS-CONFIRMED           VALUE "Y".
005600        88 HISTORY-IS-CONFIRMED          VALUE "Y".
005700
005800     01 WS-GRAND-PROCESSED            PIC 9(7) COMP VALUE ZERO.
005900     01 WS-GRAND-SUCCESS              PIC 9(7) COMP VALUE ZERO.
006000     01 WS-GRAND-FAILED               PIC 9(7) COMP VALUE ZERO.
006100     01 WS-GRAND-REGISTRY-ERRORS      PIC 9(7) COMP VALUE ZERO.
006200     01 WS-GRAND-PASS-COUNT           PIC 9(4) COMP VALUE ZERO.
006300
006400     77 MSG-CONFIRMATION               PIC X(60).
006500*----------------------------------------------------------------
006600
006700 PROCEDURE DIVISION.
006800
006900   PERFORM GET-MENU-OPTION.
007000   PERFORM GET-MENU-OPTION UNTIL
007100                               W-BATCH-MENU-OPTION EQUAL ZERO
007200                            OR VALID-BATCH-MENU-OPTION.
007300
007400   PERFORM DO-OPTIONS UNTIL W-BATCH-MENU-OPTION EQUAL ZERO.
007500
007600   PERFORM PRINT-GRAND-TOTAL-IF-ANY-PASSES-RAN.
007700
007800   EXIT PROGRAM.
007900
008000   STOP RUN.
008100*----------------------------------------------------------------
008200
008300 GET-MENU-OPTION.
008400
008500         PERFORM CLEAR-SCREEN.
008600         DISPLAY "                    BATCH PASSES / WORKERS".
008700         DISPLAY " "
008800         DISPLAY "                    -------------------------".
008900         DISPLAY "                    | 1 - SUBMIT BATCH      |".
009000         DISPLAY "                    | 2 - APPROVE BATCH     |".
009100         DISPLAY "                    | 3 - SUBMIT WORKER     |".
009200         DISPLAY "                    | 4 - APPROVE WORKER    |".
009300         DISPLAY "                    | 5 - DOCUMENT SEARCH   |".
009400         DISPLAY "                    | 6 - DOCUMENT HISTORY  |".
009500         DISPLAY "                    | 0 - EXIT              |".
009600         DISPLAY "                    -------------------------".
009700         DISPLAY " "
009800         DISPLAY "                    - CHOOSE AN OPTION:  ".
009900         PERFORM JUMP-LINE 07 TIMES.
010000         ACCEPT W-BATCH-MENU-OPTION
010100
010200        IF W-BATCH-MENU-OPTION EQUAL ZERO
010300           DISPLAY "PROGRAM TERMINATED !"
010400        ELSE
010500           IF NOT VALID-BATCH-MENU-OPTION
010600              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010700              ACCEPT DUMMY.
010800*----------------------------------------------------------------
010900
011000 DO-OPTIONS.
011100
011200      IF W-BATCH-MENU-OPTION = 1
011300         MOVE ZEROS TO LK-PASS-TOTALS
011400         CALL "submit-batch" USING LK-PASS-TOTALS
011500         PERFORM ADD-PASS-TOTALS-TO-GRAND-TOTAL.
011600
011700      IF W-BATCH-MENU-OPTION = 2
011800         MOVE ZEROS TO LK-PASS-TOTALS
011900         CALL "approve-batch" USING LK-PASS-TOTALS
012000         PERFORM ADD-PASS-TOTALS-TO-GRAND-TOTAL.
012100
012200      IF W-BATCH-MENU-OPTION = 3
012300         MOVE ZEROS TO LK-PASS-TOTALS
012400         CALL "submit-worker" USING LK-PASS-TOTALS
012500         PERFORM ADD-PASS-TOTALS-TO-GRAND-TOTAL.
012600
012700      IF W-BATCH-MENU-OPTION = 4
012800         MOVE ZEROS TO LK-PASS-TOTALS
012900         CALL "approve-worker" USING LK-PASS-TOTALS
013000         PERFORM ADD-PASS-TOTALS-TO-GRAND-TOTAL.
013100
013200      IF W-BATCH-MENU-OPTION = 5
013300
013400         PERFORM CLEAR-SCREEN
013500
013600         MOVE "RUN DOCUMENT SEARCH ? <Y/N>" TO MSG-CONFIRMATION
013700
013800         PERFORM ASK-FOR-SEARCH-OR-HISTORY
013900         PERFORM ASK-FOR-SEARCH-OR-HISTORY UNTIL VALID-ANSWER-2
014000
014100         IF SEARCH-IS-CONFIRMED
014200            CALL "document-search"
014300            DISPLAY "SEARCH PASS COMPLETE ! <ENTER> TO CONTINUE"
014400            ACCEPT DUMMY.
014500
014600      IF W-BATCH-MENU-OPTION = 6
014700
014800         PERFORM CLEAR-SCREEN
014900
015000         MOVE "RUN DOCUMENT HISTORY PASS ? <Y/N>" TO
015100                                               MSG-CONFIRMATION
015200
015300         PERFORM ASK-FOR-SEARCH-OR-HISTORY
015400         PERFORM ASK-FOR-SEARCH-OR-HISTORY UNTIL VALID-ANSWER-2
015500
015600         IF HISTORY-IS-CONFIRMED
015700            CALL "document-history"
015800            DISPLAY "HISTORY PASS COMPLETE ! <ENTER> TO CONTINUE"
015900            ACCEPT DUMMY.
016000
016100   PERFORM GET-MENU-OPTION.
016200   PERFORM GET-MENU-OPTION UNTIL
016300                               W-BATCH-MENU-OPTION EQUAL ZERO
016400                            OR VALID-BATCH-MENU-OPTION.
016500*----------------------------------------------------------------
016600
016700 ADD-PASS-TOTALS-TO-GRAND-TOTAL.
016800
016900   ADD LK-PROCESSED TO WS-GRAND-PROCESSED.
017000   ADD LK-SUCCESS TO WS-GRAND-SUCCESS.
017100   ADD LK-FAILED TO WS-GRAND-FAILED.
017200   ADD LK-REGISTRY-ERRORS TO WS-GRAND-REGISTRY-ERRORS.
017300   ADD 1 TO WS-GRAND-PASS-COUNT.
017400*----------------------------------------------------------------
017500
017600 PRINT-GRAND-TOTAL-IF-ANY-PASSES-RAN.
017700
017800   IF WS-GRAND-PASS-COUNT GREATER THAN ZERO
017900      OPEN EXTEND RESULTS-REPORT
018000      MOVE "GRAND TOTAL - ALL BATCH PASSES" TO RPT-TITLE-TEXT
018100      MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES
018200      PERFORM PRINT-HEADINGS
018300
018400      MOVE WS-GRAND-PROCESSED TO WPT-PROCESSED
018500      MOVE WS-GRAND-SUCCESS TO WPT-SUCCESS
018600      MOVE WS-GRAND-FAILED TO WPT-FAILED
018700      MOVE WS-GRAND-REGISTRY-ERRORS TO WPT-REGISTRY-ERRORS
018800      PERFORM PRINT-TOTALS-BLOCK
018900
019000      PERFORM FINALIZE-PAGE
019100      CLOSE RESULTS-REPORT.
019200*----------------------------------------------------------------
019300
019400 ASK-FOR-SEARCH-OR-HISTORY.
019500
019600     DISPLAY MSG-CONFIRMATION.
019700     ACCEPT W-VALID-ANSWER-2.
019800     INSPECT W-VALID-ANSWER-2 CONVERTING LOWER-ALPHA TO
019900              UPPER-ALPHA.
020000
020100     IF NOT VALID-ANSWER-2
020200        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
020300        ACCEPT DUMMY.
020400*----------------------------------------------------------------
020500
020600 COPY "PLGENERAL.CBL".
020700 COPY "PLREPORT.CBL".
020800*----------------------------------------------------------------
