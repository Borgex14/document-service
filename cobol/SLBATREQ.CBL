000100*----------------------------------------------------------------
000200*    SLBATREQ.CBL
000300*    FILE-CONTROL entry for the BATCH-REQUESTS file.
000400*----------------------------------------------------------------
000500*    1998-11-18  RSF  REQ-0231  Original SELECT.
000600*----------------------------------------------------------------
000700 SELECT BATCH-REQUESTS ASSIGN TO "BATREQ"
000800        ORGANIZATION IS SEQUENTIAL
000900        FILE STATUS IS WS-BATREQ-STATUS.
