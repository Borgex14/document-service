000100*----------------------------------------------------------------
000200*    wsdate.cbl
000300*    Working storage for the run date/time stamp every batch
000400*    pass carries on its created/updated timestamps, history
000500*    entries and registry entries. Captured once at the start of
000600*    a run by CAPTURE-RUN-TIMESTAMP (PLRUNTS.CBL).
000700*----------------------------------------------------------------
000800*    1989-05-03  HRG  Original two-digit-year WS-RUN-DATE.
000900*    1998-09-14  HRG  Y2K-0147  Widened year to four digits
001000*                      throughout; old WS-RUN-YY retired.
001100*----------------------------------------------------------------
001200 01  WS-RUN-DATE-AND-TIME.
001300     05  WS-RUN-CCYYMMDD          PIC 9(8).
001400     05  WS-RUN-HHMMSS            PIC 9(6).
001500
001600 01  WS-RUN-TIMESTAMP REDEFINES WS-RUN-DATE-AND-TIME.
001700     05  WS-RUN-TS                PIC X(14).
001800
001900 01  WS-RUN-TIME-RAW              PIC 9(8).
