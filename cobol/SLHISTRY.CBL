000100*----------------------------------------------------------------
000200*    SLHISTRY.CBL
000300*    FILE-CONTROL entry for the HISTORY-FILE.
000400*----------------------------------------------------------------
000500*    1998-11-25  RSF  REQ-0231  Original SELECT.
000600*----------------------------------------------------------------
000700 SELECT HISTORY-FILE ASSIGN TO "HISTORY"
000800        ORGANIZATION IS SEQUENTIAL
000900        FILE STATUS IS WS-HISTRY-STATUS.
