000100*----------------------------------------------------------------
000200*    WSTRANS.CBL
000300*    Working storage shared by PLSUBMIT.CBL, PLAPPRVE.CBL and
000400*    PLDOCNUM.CBL: the target document/initiator/comment a
000500*    caller sets before PERFORMing a transition paragraph, and
000600*    the switches those paragraphs report back through.
000700*----------------------------------------------------------------
000800*    1998-12-02  RSF  REQ-0231  Original switches.
000900*----------------------------------------------------------------
001000 01  WS-TARGET-DOC-ID              PIC 9(9).
001100 01  WS-TARGET-INITIATOR           PIC X(20).
001200 01  WS-TARGET-COMMENT             PIC X(40).
001300
001400 01  W-DOC-NOT-FOUND               PIC X.
001500     88  DOC-NOT-FOUND                 VALUE "Y".
001600
001700 01  W-DOC-REWRITE-FAILED          PIC X.
001800     88  DOC-REWRITE-FAILED            VALUE "Y".
001900
002000 01  W-ERROR-READING-CTL-FILE      PIC X.
002100     88  ERROR-READING-CTL-FILE        VALUE "Y".
002200
002300 01  W-ERROR-WRITING-CTL-FILE      PIC X.
002400     88  ERROR-WRITING-CTL-FILE        VALUE "Y".
002500
002600 01  W-REGISTRY-WRITE-FAILED       PIC X.
002700     88  REGISTRY-WRITE-FAILED         VALUE "Y".
