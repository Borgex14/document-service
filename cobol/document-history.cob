000100*----------------------------------------------------------------
000200*    DOCUMENT-HISTORY
000300*----------------------------------------------------------------
000400*    Reads one HISTORY-REQUEST record (a document id), looks the
000500*    document up, then sorts the whole HISTORY-FILE descending by
000600*    HIST-CREATED-TS into a work file and lists the entries that
000700*    belong to the requested document, newest first. A missing
000800*    document is reported and the sort is skipped.
000900*----------------------------------------------------------------
001000*    1999-02-08  RSF  REQ-0255  Original program.
001100*    1999-02-22  RSF  REQ-0255  Sort moved ahead of the document
001200*                      lookup print so a not-found document never
001300*                      pays for a sort of the whole history file.
001400*    1998-09-14  HRG  Y2K-0147  No date fields of its own; change
001500*                      logged here because wsdate.cbl under it
001600*                      changed shape.
001650*    2004-03-15  RSF  REQ-0480  EXIT PROGRAM in place of STOP RUN,
001660*                      since this program is always CALLed from
001670*                      batch-passes-menu, never run standalone.
001700*----------------------------------------------------------------
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  document-history.
002000 AUTHOR.      R S FORTIER.
002100 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002200 DATE-WRITTEN. 1999-02-08.
002300 DATE-COMPILED.
002400 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700   CONFIGURATION SECTION.
002800     SPECIAL-NAMES.
002900        C01 IS TOP-OF-FORM.
003000   INPUT-OUTPUT SECTION.
003100      FILE-CONTROL.
003200
003300         COPY "SLHSTRQ.CBL".
003400         COPY "SLDOCMST.CBL".
003500         COPY "SLHISTRY.CBL".
003600         COPY "SLRESULT.CBL".
003700
003800         SELECT HISTORY-WORK-FILE ASSIGN TO "HISTWORK"
003900                ORGANIZATION IS SEQUENTIAL.
004000
004100         SELECT HISTORY-SORT-FILE ASSIGN TO "HISTSORT".
004200
004300 DATA DIVISION.
004400   FILE SECTION.
004500
004600      COPY "FDHSTRQ.CBL".
004700      COPY "FDDOCMST.CBL".
004800      COPY "FDHISTRY.CBL".
004900      COPY "FDRESULT.CBL".
005000
005100*         HWR/SHR lay out exactly like HISTORY-RECORD, byte for
005200*         byte, so SORT can move the file straight through; no
005300*         room left over for a FILLER pad on either one.
005400      FD  HISTORY-WORK-FILE
005500          LABEL RECORDS ARE STANDARD.
005600      01  HISTORY-WORK-RECORD.
005700          05  HWR-ID                  PIC 9(9).
005800          05  HWR-DOC-ID              PIC 9(9).
005900          05  HWR-INITIATOR           PIC X(20).
006000          05  HWR-ACTION              PIC X(10).
006100          05  HWR-COMMENT             PIC X(40).
006200          05  HWR-CREATED-TS          PIC X(14).
006300
006400      SD  HISTORY-SORT-FILE.
006500      01  SORT-HISTORY-RECORD.
006600          05  SHR-ID                  PIC 9(9).
006700          05  SHR-DOC-ID              PIC 9(9).
006800          05  SHR-INITIATOR           PIC X(20).
006900          05  SHR-ACTION              PIC X(10).
007000          05  SHR-COMMENT             PIC X(40).
007100          05  SHR-CREATED-TS          PIC X(14).
007200
007300   WORKING-STORAGE SECTION.
007400
007500      COPY "wsdate.cbl".
007600      COPY "WSTRANS.CBL".
007700      COPY "WSRESLT.CBL".
007800
007900     01 WS-HSTRQ-STATUS                PIC XX.
008000     01 WS-DOCMST-STATUS               PIC XX.
008100     01 WS-HISTRY-STATUS               PIC XX.
008200
008300     01 W-NO-REQUEST                  PIC X.
008400        88 NO-REQUEST                     VALUE "Y".
008500
008600     01 W-END-OF-FILE                 PIC X.
008700        88 END-OF-FILE                    VALUE "Y".
008800
008900     77 DUMMY                         PIC X.
009000*----------------------------------------------------------------
009100
009200 PROCEDURE DIVISION.
009300
009400   PERFORM CAPTURE-RUN-TIMESTAMP.
009500
009600   OPEN INPUT HISTORY-REQUEST.
009700   READ HISTORY-REQUEST
009800      AT END
009900         MOVE "Y" TO W-NO-REQUEST.
010000   CLOSE HISTORY-REQUEST.
010100
010200   OPEN OUTPUT RESULTS-REPORT.
010300   MOVE "DOCUMENT WITH HISTORY PASS" TO RPT-TITLE-TEXT.
010400   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
010500   PERFORM PRINT-HEADINGS.
010600
010700   IF NOT NO-REQUEST
010800      PERFORM LOOK-UP-THE-REQUESTED-DOCUMENT
010900      IF DOC-NOT-FOUND
011000         MOVE HRQ-DOC-ID TO RES-DOC-ID
011100         MOVE "NOT-FOUND" TO RES-STATUS
011200         MOVE "Document not found" TO RES-MESSAGE
011300         PERFORM PRINT-RESULT-LINE
011400      ELSE
011500         PERFORM REPORT-THE-DOCUMENT-ITSELF
011600         PERFORM LIST-HISTORY-ENTRIES.
011700
011800   PERFORM FINALIZE-PAGE.
011900   CLOSE RESULTS-REPORT.
012000
012050   EXIT PROGRAM.
012070
012100   STOP RUN.
012200*----------------------------------------------------------------
012300
012400 LOOK-UP-THE-REQUESTED-DOCUMENT.
012500
012600   MOVE "N" TO W-DOC-NOT-FOUND.
012700   MOVE HRQ-DOC-ID TO DOC-ID.
012800   OPEN INPUT DOCUMENT-MASTER.
012900   READ DOCUMENT-MASTER RECORD
013000      INVALID KEY
013100         MOVE "Y" TO W-DOC-NOT-FOUND.
013200   CLOSE DOCUMENT-MASTER.
013300*----------------------------------------------------------------
013400
013500 REPORT-THE-DOCUMENT-ITSELF.
013600
013700   MOVE DOC-ID TO RES-DOC-ID.
013800   MOVE DOC-STATUS TO RES-STATUS.
013900   STRING DOC-NUMBER DELIMITED BY SIZE
014000          " " DELIMITED BY SIZE
014100          DOC-TITLE DELIMITED BY SIZE
014200          INTO RES-MESSAGE.
014300
014400   PERFORM PRINT-RESULT-LINE.
014500*----------------------------------------------------------------
014600
014700 LIST-HISTORY-ENTRIES.
014800
014900   SORT HISTORY-SORT-FILE
015000      ON DESCENDING KEY SHR-CREATED-TS
015100      USING HISTORY-FILE
015200      GIVING HISTORY-WORK-FILE.
015300
015400   MOVE "N" TO W-END-OF-FILE.
015500   OPEN INPUT HISTORY-WORK-FILE.
015600
015700   PERFORM READ-HISTORY-WORK-NEXT-RECORD.
015800   PERFORM LIST-ONE-HISTORY-ENTRY UNTIL END-OF-FILE.
015900
016000   CLOSE HISTORY-WORK-FILE.
016100*----------------------------------------------------------------
016200
016300 LIST-ONE-HISTORY-ENTRY.
016400
016500   IF HWR-DOC-ID EQUAL HRQ-DOC-ID
016600      MOVE HWR-DOC-ID TO RES-DOC-ID
016700      MOVE HWR-ACTION TO RES-STATUS
016800      STRING HWR-INITIATOR DELIMITED BY SIZE
016900             " " DELIMITED BY SIZE
017000             HWR-COMMENT DELIMITED BY SIZE
017100             INTO RES-MESSAGE
017200      PERFORM PRINT-RESULT-LINE.
017300
017400   PERFORM READ-HISTORY-WORK-NEXT-RECORD.
017500*----------------------------------------------------------------
017600
017700 READ-HISTORY-WORK-NEXT-RECORD.
017800
017900   READ HISTORY-WORK-FILE
018000      AT END
018100         MOVE "Y" TO W-END-OF-FILE.
018200*----------------------------------------------------------------
018300
018400 COPY "PLREPORT.CBL".
018500 COPY "PLRUNTS.CBL".
018600*----------------------------------------------------------------
