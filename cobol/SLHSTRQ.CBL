000100*----------------------------------------------------------------
000200*    SLHSTRQ.CBL
000300*    FILE-CONTROL entry for the HISTORY-REQUEST file.
000400*----------------------------------------------------------------
000500*    1999-02-08  RSF  REQ-0255  Original SELECT.
000600*----------------------------------------------------------------
000700 SELECT HISTORY-REQUEST ASSIGN TO "HSTRQ"
000800        ORGANIZATION IS SEQUENTIAL
000900        FILE STATUS IS WS-HSTRQ-STATUS.
