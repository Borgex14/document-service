000100*----------------------------------------------------------------
000200*    PLDOCNUM.CBL
000300*    Shared next-document-id / DOC-NUMBER generation paragraph.
000400*    COPYd by document-creation.cob. DOC-NUMBER is
000500*    "DOC-" + run date (CCYYMMDD) + "-" + a 6-digit zero-padded
000600*    sequence that restarts at 1 on the first document created
000700*    on a new run date.
000800*----------------------------------------------------------------
000900*    1998-11-11  RSF  REQ-0231  Original paragraph.
001000*----------------------------------------------------------------
001100 ASSIGN-NEXT-DOCUMENT-NUMBER.
001200
001300     MOVE 1 TO CONTROL-KEY.
001400     READ CONTROL-FILE RECORD
001500        INVALID KEY
001600           MOVE "Y" TO W-ERROR-READING-CTL-FILE.
001700
001800     ADD 1 TO CONTROL-LAST-DOC-ID.
001900     MOVE CONTROL-LAST-DOC-ID TO DOC-ID.
002000
002100     IF CONTROL-SEQ-RUN-DATE NOT EQUAL WS-RUN-CCYYMMDD
002200        MOVE WS-RUN-CCYYMMDD TO CONTROL-SEQ-RUN-DATE
002300        MOVE 1 TO CONTROL-SEQ-LAST-NBR
002400     ELSE
002500        ADD 1 TO CONTROL-SEQ-LAST-NBR.
002600
002700     MOVE "DOC" TO DRN-NUM-PREFIX.
002800     MOVE "-" TO DRN-NUM-DASH-1.
002900     MOVE WS-RUN-CCYYMMDD TO DRN-NUM-RUN-DATE.
003000     MOVE "-" TO DRN-NUM-DASH-2.
003100     MOVE CONTROL-SEQ-LAST-NBR TO DRN-NUM-SEQ.
003200     MOVE DRN-NUMBER TO DOC-NUMBER.
003300
003400     REWRITE CONTROL-RECORD
003500        INVALID KEY
003600           MOVE "Y" TO W-ERROR-WRITING-CTL-FILE.
003700*----------------------------------------------------------------
