000100*----------------------------------------------------------------
000200*    DOC-APPROVAL-SYSTEM
000300*----------------------------------------------------------------
000400*    Top-level operator menu for the document-approval batch
000500*    system. Dispatches to the document-control maintenance
000600*    program, the document creation pass, and the batch-passes
000700*    submenu (submit/approve services, workers, search, history).
000800*    A successor to the old accounts-payable-system driver, kept
000900*    in the same shape so the night-shift operators did not have
001000*    to learn a new console.
001100*----------------------------------------------------------------
001200*    1998-10-20  RSF  REQ-0220  Original menu, four options, for
001300*                      the accounts-payable system.
001400*    1998-11-04  RSF  REQ-0231  Rebuilt for the document-approval
001500*                      system: control-file, document creation,
001600*                      batch passes.
001700*    1998-09-14  HRG  Y2K-0147  No date fields of its own; change
001800*                      logged here because wsdate.cbl under it
001900*                      changed shape.
002000*    2001-02-19  RSF  REQ-0398  Menu text notes the version
002100*                      counter used by the document creation pass.
002200*----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  doc-approval-system.
002500 AUTHOR.      R S FORTIER.
002600 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002700 DATE-WRITTEN. 1998-10-20.
002800 DATE-COMPILED.
002900 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200   CONFIGURATION SECTION.
003300     SPECIAL-NAMES.
003400        C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600
003700   WORKING-STORAGE SECTION.
003800
003900     COPY "wscase01.cbl".
004000
004100     01 W-MAIN-MENU-OPTION          PIC 9.
004200         88 VALID-MAIN-MENU-OPTION  VALUE  0 THROUGH 3.
004300
004400     77 MSG-CONFIRMATION           PIC X(75).
004500*----------------------------------------------------------------
004600
004700 PROCEDURE DIVISION.
004800
004900   PERFORM GET-MENU-OPTION.
005000   PERFORM GET-MENU-OPTION UNTIL
005100                               W-MAIN-MENU-OPTION EQUAL ZERO
005200                            OR VALID-MAIN-MENU-OPTION.
005300
005400   PERFORM DO-OPTIONS UNTIL
005500                               W-MAIN-MENU-OPTION EQUAL ZERO.
005600
005700   STOP RUN.
005800*----------------------------------------------------------------
005900
006000 GET-MENU-OPTION.
006100
006200         PERFORM CLEAR-SCREEN.
006300         DISPLAY "                    DOCUMENT-APPROVAL SYSTEM".
006400         DISPLAY " "
006500         DISPLAY "                    --------------------------".
006600         DISPLAY "                    | 1 - CONTROL FILE       |".
006700         DISPLAY "                    | 2 - DOCUMENT CREATION  |".
006800         DISPLAY "                    | 3 - BATCH PASSES       |".
006900         DISPLAY "                    | 0 - EXIT               |".
007000         DISPLAY "                    --------------------------".
007100         DISPLAY " "
007200         DISPLAY "                    - CHOOSE AN OPTION:  ".
007300         PERFORM JUMP-LINE 11 TIMES.
007400         ACCEPT W-MAIN-MENU-OPTION
007500
007600        IF W-MAIN-MENU-OPTION EQUAL ZERO
007700           DISPLAY "PROGRAM TERMINATED !"
007800        ELSE
007900           IF NOT VALID-MAIN-MENU-OPTION
008000              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
008100              ACCEPT DUMMY.
008200*----------------------------------------------------------------
008300
008400 DO-OPTIONS.
008500
008600   PERFORM CLEAR-SCREEN.
008700
008800   IF W-MAIN-MENU-OPTION = 1
008900      CALL "control-file-maintenance".
009000
009100   IF W-MAIN-MENU-OPTION = 2
009200      CALL "document-creation".
009300
009400   IF W-MAIN-MENU-OPTION = 3
009500      CALL "batch-passes-menu".
009600
009700   PERFORM GET-MENU-OPTION.
009800   PERFORM GET-MENU-OPTION UNTIL
009900                               W-MAIN-MENU-OPTION EQUAL ZERO
010000                            OR VALID-MAIN-MENU-OPTION.
010100*----------------------------------------------------------------
010200
010300 COPY "PLGENERAL.CBL".
010400*----------------------------------------------------------------
