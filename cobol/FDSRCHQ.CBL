000100*----------------------------------------------------------------
000200*    FDSRCHQ.CBL
000300*    FILE SECTION entry for the SEARCH-CRITERIA file.
000400*    One record per search run; a blank filter means no
000500*    restriction on that field (see SELECT-MATCHING-DOCUMENTS
000600*    in document-search.cob).
000700*----------------------------------------------------------------
000800*    1999-02-08  RSF  REQ-0255  Original layout.
000900*----------------------------------------------------------------
001000 01  SEARCH-CRITERIA-RECORD.
001100     05  SRC-STATUS               PIC X(10).
001200     05  SRC-AUTHOR                PIC X(30).
001300     05  SRC-DATE-FROM              PIC X(14).
001400     05  SRC-DATE-TO                PIC X(14).
001500     05  SRC-DATE-IS-UPDATED        PIC X(01).
001600         88  SRC-WINDOW-ON-UPDATED     VALUE "Y".
001700         88  SRC-WINDOW-ON-CREATED     VALUE "N".
001800     05  FILLER                     PIC X(11).
