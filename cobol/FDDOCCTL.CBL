000100*----------------------------------------------------------------
000200*    FDDOCCTL.CBL
000300*    FILE SECTION entry for the DOCUMENT-CONTROL file.
000400*    One physical record, key always 1, holding the counters the
000500*    creation pass needs to hand out the next DOC-ID and the next
000600*    run's DOC-NUMBER sequence, and the next history/registry id.
000700*----------------------------------------------------------------
000800*    1998-11-11  RSF  REQ-0231  Original layout.
000900*    2001-02-19  RSF  REQ-0398  Added history/registry sequences.
001000*----------------------------------------------------------------
001100 01  CONTROL-RECORD.
001200     05  CONTROL-KEY             PIC 9(1).
001300     05  CONTROL-LAST-DOC-ID     PIC 9(9).
001400     05  CONTROL-SEQ-RUN-DATE    PIC 9(8).
001500     05  CONTROL-SEQ-LAST-NBR    PIC 9(6).
001600     05  CONTROL-LAST-HIST-ID    PIC 9(9).
001700     05  CONTROL-LAST-REG-ID     PIC 9(9).
001800     05  FILLER                  PIC X(08).
001900
002000 01  CONTROL-RECORD-DATE REDEFINES CONTROL-RECORD.
002100     05  FILLER                  PIC X(10).
002200     05  CRD-RUN-CCYY            PIC 9(4).
002300     05  CRD-RUN-MM              PIC 9(2).
002400     05  CRD-RUN-DD              PIC 9(2).
002500     05  FILLER                  PIC X(32).
