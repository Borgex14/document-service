000100*----------------------------------------------------------------
000200*    SLDOCMST.CBL
000300*    FILE-CONTROL entry for the DOCUMENT-MASTER file.
000400*    Indexed on DOC-ID so the batch services can look a document
000500*    up directly; the workers and the search/history passes walk
000600*    it with READ NEXT in ascending DOC-ID order.
000700*----------------------------------------------------------------
000800*    1998-11-04  RSF  REQ-0231  Original SELECT.
000900*----------------------------------------------------------------
001000 SELECT DOCUMENT-MASTER ASSIGN TO "DOCMAST"
001100        ORGANIZATION IS INDEXED
001200        ACCESS MODE IS DYNAMIC
001300        RECORD KEY IS DOC-ID
001400        FILE STATUS IS WS-DOCMST-STATUS.
