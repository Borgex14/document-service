000100*----------------------------------------------------------------
000200*    SLDOCCTL.CBL
000300*    FILE-CONTROL entry for the DOCUMENT-CONTROL file.
000400*----------------------------------------------------------------
000500*    1998-11-11  RSF  REQ-0231  Original SELECT.
000600*----------------------------------------------------------------
000700 SELECT CONTROL-FILE ASSIGN TO "DOCCTRL"
000800        ORGANIZATION IS INDEXED
000900        ACCESS MODE IS RANDOM
001000        RECORD KEY IS CONTROL-KEY
001100        FILE STATUS IS WS-DOCCTL-STATUS.
