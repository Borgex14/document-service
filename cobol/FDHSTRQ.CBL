000100*----------------------------------------------------------------
000200*    FDHSTRQ.CBL
000300*    FILE SECTION entry for the HISTORY-REQUEST file.
000400*    One document id per request; document-history.cob answers
000500*    with the document and its history entries newest first.
000600*----------------------------------------------------------------
000700*    1999-02-08  RSF  REQ-0255  Original layout.
000800*----------------------------------------------------------------
000900 01  HISTORY-REQUEST-RECORD.
001000     05  HRQ-DOC-ID               PIC 9(9).
001100     05  FILLER                    PIC X(11).
