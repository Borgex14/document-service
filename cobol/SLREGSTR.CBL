000100*----------------------------------------------------------------
000200*    SLREGSTR.CBL
000300*    FILE-CONTROL entry for the REGISTRY-FILE.
000400*----------------------------------------------------------------
000500*    1998-11-25  RSF  REQ-0231  Original SELECT.
000600*----------------------------------------------------------------
000700 SELECT REGISTRY-FILE ASSIGN TO "REGISTRY"
000800        ORGANIZATION IS SEQUENTIAL
000900        FILE STATUS IS WS-REGSTR-STATUS.
