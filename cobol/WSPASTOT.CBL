000100*----------------------------------------------------------------
000200*    WSPASTOT.CBL
000300*    Linkage record a counted pass hands back to whatever CALLed
000400*    it: the same four counts PRINT-TOTALS-BLOCK already prints
000500*    on RESULTS-REPORT (PROCESSED/SUCCESS/FAILED/REGISTRY ERRORS).
000600*    COPYd into the LINKAGE SECTION of submit-batch.cob,
000700*    approve-batch.cob, submit-worker.cob and approve-worker.cob,
000800*    and into batch-passes-menu.cob's WORKING-STORAGE SECTION as
000900*    the USING parameter on each of those four CALLs, so the
001000*    menu can add every pass's totals into one grand total for
001100*    the run report.
001200*----------------------------------------------------------------
001300*    2004-03-15  RSF  REQ-0480  Original copybook.
001400*----------------------------------------------------------------
001500 01  LK-PASS-TOTALS.
001600     05  LK-PROCESSED             PIC 9(7) COMP.
001700     05  LK-SUCCESS               PIC 9(7) COMP.
001800     05  LK-FAILED                PIC 9(7) COMP.
001900     05  LK-REGISTRY-ERRORS       PIC 9(7) COMP.
