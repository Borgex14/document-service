000100*----------------------------------------------------------------
000200*    wscase01.cbl
000300*    Generic Y/N confirmation switches shared by the menu-style
000400*    drivers (doc-approval-system.cob, batch-passes-menu.cob,
000500*    control-file-maintenance.cob). Kept separate from the
000600*    domain copybooks so it can be COPYd without pulling in any
000700*    file layouts.
000800*----------------------------------------------------------------
000900*    1998-10-20  RSF  REQ-0220  Original switches.
001000*----------------------------------------------------------------
001100 01  W-VALID-ANSWER                PIC X.
001200     88  VALID-ANSWER                  VALUE "Y", "N".
001300     88  CONFIRMED-BY-USER              VALUE "Y".
001400
001500 77  DUMMY                         PIC X.
