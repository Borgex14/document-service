000100*----------------------------------------------------------------
000200*    FDBATREQ.CBL
000300*    FILE SECTION entry for the BATCH-REQUESTS file.
000400*    Feeds both the submit batch service and the approve batch
000500*    service; BTR-ACTION tells a pass which of its records to
000600*    take.
000700*----------------------------------------------------------------
000800*    1998-11-18  RSF  REQ-0231  Original layout.
000900*----------------------------------------------------------------
001000 01  BATCH-REQUEST-RECORD.
001100     05  BTR-DOC-ID              PIC 9(9).
001200     05  BTR-INITIATOR           PIC X(20).
001300     05  BTR-ACTION              PIC X(10).
001400         88  BTR-IS-SUBMIT            VALUE "SUBMIT".
001500         88  BTR-IS-APPROVE           VALUE "APPROVE".
001600     05  BTR-COMMENT             PIC X(40).
001700     05  FILLER                  PIC X(01).
001800
001900 01  BATCH-REQUEST-ALT REDEFINES BATCH-REQUEST-RECORD.
002000     05  BRA-DOC-ID              PIC 9(9).
002100     05  FILLER                  PIC X(71).
