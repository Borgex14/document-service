000100*----------------------------------------------------------------
000200*    DOCUMENT-CREATION
000300*----------------------------------------------------------------
000400*    Batch creation pass. Reads CREATE-REQUESTS sequentially; for
000500*    each request validates author and title, assigns the next
000600*    document id and DOC-NUMBER (PLDOCNUM.CBL), writes a new
000700*    DOCUMENT-MASTER record in DRAFT status, version zero, and
000800*    reports the outcome on RESULTS-REPORT. Invalid requests are
000900*    rejected with a message and counted, never written.
001000*----------------------------------------------------------------
001100*    1998-11-04  RSF  REQ-0231  Original program, author/title
001200*                      validation and document-number assignment.
001300*    1998-09-14  HRG  Y2K-0147  Run date now eight digits via
001400*                      PLRUNTS.CBL / wsdate.cbl.
001500*    2001-02-19  RSF  REQ-0398  New DOCUMENT-RECORD carries
001600*                      DOC-VERSION; creation pass now sets it to
001700*                      zero explicitly instead of relying on the
001800*                      record's initial WRITE value.
001900*    2003-06-30  DLT  REQ-0442  Title validation rejects an
002000*                      all-spaces title that used to slip through
002100*                      the blank check when CRT-TITLE held only
002200*                      trailing spaces after a shorter entry.
002300*----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  document-creation.
002600 AUTHOR.      R S FORTIER.
002700 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002800 DATE-WRITTEN. 1998-11-04.
002900 DATE-COMPILED.
003000 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300   CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600   INPUT-OUTPUT SECTION.
003700      FILE-CONTROL.
003800
003900         COPY "SLCREATQ.CBL".
004000         COPY "SLDOCMST.CBL".
004100         COPY "SLDOCCTL.CBL".
004200         COPY "SLRESULT.CBL".
004300
004400 DATA DIVISION.
004500   FILE SECTION.
004600
004700      COPY "FDCREATQ.CBL".
004800      COPY "FDDOCMST.CBL".
004900      COPY "FDDOCCTL.CBL".
005000      COPY "FDRESULT.CBL".
005100
005200   WORKING-STORAGE SECTION.
005300
005400      COPY "wsdate.cbl".
005500      COPY "WSTRANS.CBL".
005600      COPY "WSRESLT.CBL".
005700
005800     01 WS-CREATQ-STATUS               PIC XX.
005900     01 WS-DOCMST-STATUS               PIC XX.
006000     01 WS-DOCCTL-STATUS               PIC XX.
006100
006200     01 W-END-OF-FILE                  PIC X.
006300        88 END-OF-FILE                     VALUE "Y".
006400
006500     01 W-AUTHOR-LENGTH                PIC 99 COMP.
006600     01 W-SUB                          PIC 99 COMP.
006700
006800     77 DUMMY                          PIC X.
006900*----------------------------------------------------------------
007000
007100 PROCEDURE DIVISION.
007200
007300   PERFORM CAPTURE-RUN-TIMESTAMP.
007400
007500   OPEN INPUT CREATE-REQUESTS.
007600   OPEN I-O DOCUMENT-MASTER.
007700   OPEN I-O CONTROL-FILE.
007800   OPEN OUTPUT RESULTS-REPORT.
007900
008000   MOVE ZEROS TO WPT-PROCESSED WPT-SUCCESS WPT-FAILED
008100                 WPT-REGISTRY-ERRORS.
008200   MOVE "DOCUMENT CREATION PASS" TO RPT-TITLE-TEXT.
008300   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
008400   PERFORM PRINT-HEADINGS.
008500
008600   PERFORM READ-CREATE-REQUEST-NEXT-RECORD.
008700   PERFORM CREATE-ONE-DOCUMENT UNTIL END-OF-FILE.
008800
008900   PERFORM PRINT-TOTALS-BLOCK.
009000   PERFORM FINALIZE-PAGE.
009100
009200   CLOSE CREATE-REQUESTS DOCUMENT-MASTER CONTROL-FILE
009300         RESULTS-REPORT.
009400
009500   STOP RUN.
009600*----------------------------------------------------------------
009700
009800 CREATE-ONE-DOCUMENT.
009900
010000   ADD 1 TO WPT-PROCESSED.
010100   MOVE ZERO TO RES-DOC-ID.
010200
010300   PERFORM VALIDATE-CREATE-REQUEST.
010400
010500   IF RES-IS-CONFLICT
010600      ADD 1 TO WPT-FAILED
010700   ELSE
010800      PERFORM ASSIGN-NEXT-DOCUMENT-NUMBER
010900
011000      MOVE CRT-AUTHOR TO DOC-AUTHOR.
011100      MOVE CRT-TITLE TO DOC-TITLE.
011200      MOVE "DRAFT" TO DOC-STATUS.
011300      MOVE ZERO TO DOC-VERSION.
011400      MOVE WS-RUN-TS TO DOC-CREATED-TS.
011500      MOVE WS-RUN-TS TO DOC-UPDATED-TS.
011600
011700      WRITE DOCUMENT-RECORD
011800         INVALID KEY
011900            MOVE "Y" TO W-DOC-REWRITE-FAILED.
012000
012100      IF DOC-REWRITE-FAILED
012200         MOVE "CONFLICT" TO RES-STATUS
012300         MOVE "Document could not be created" TO RES-MESSAGE
012400         ADD 1 TO WPT-FAILED
012500      ELSE
012600         MOVE DOC-ID TO RES-DOC-ID
012700         MOVE "SUCCESS" TO RES-STATUS
012800         MOVE DOC-NUMBER TO RES-MESSAGE
012900         ADD 1 TO WPT-SUCCESS.
013000
013100   PERFORM PRINT-RESULT-LINE.
013200   PERFORM READ-CREATE-REQUEST-NEXT-RECORD.
013300*----------------------------------------------------------------
013400
013500 VALIDATE-CREATE-REQUEST.
013600
013700   MOVE SPACES TO RES-STATUS.
013800   MOVE SPACES TO RES-MESSAGE.
013900
014000   MOVE 30 TO W-SUB.
014100   PERFORM FIND-LAST-AUTHOR-CHAR
014200      VARYING W-SUB FROM 30 BY -1
014300      UNTIL W-SUB < 1 OR CRT-AUTHOR(W-SUB:1) NOT EQUAL SPACE.
014400   MOVE W-SUB TO W-AUTHOR-LENGTH.
014500
014600   IF W-AUTHOR-LENGTH < 2
014700      MOVE "CONFLICT" TO RES-STATUS
014800      MOVE "Author must be at least 2 characters" TO RES-MESSAGE
014900   ELSE
015000      IF CRT-TITLE EQUAL SPACES
015100         MOVE "CONFLICT" TO RES-STATUS
015200         MOVE "Title must not be blank" TO RES-MESSAGE.
015300*----------------------------------------------------------------
015400
015500 FIND-LAST-AUTHOR-CHAR.
015600
015700   CONTINUE.
015800*----------------------------------------------------------------
015900
016000 READ-CREATE-REQUEST-NEXT-RECORD.
016100
016200   READ CREATE-REQUESTS
016300      AT END
016400         MOVE "Y" TO W-END-OF-FILE.
016500*----------------------------------------------------------------
016600
016700 COPY "PLDOCNUM.CBL".
016800 COPY "PLREPORT.CBL".
016900 COPY "PLRUNTS.CBL".
017000*----------------------------------------------------------------
