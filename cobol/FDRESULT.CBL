000100*----------------------------------------------------------------
000200*    FDRESULT.CBL
000300*    FILE SECTION entry for the RESULTS-REPORT print file.
000400*    132-column print line shared by every batch pass; detail
000500*    and totals layouts live in PLREPORT.CBL working storage.
000600*----------------------------------------------------------------
000700*    1998-12-02  RSF  REQ-0231  Original layout.
000800*----------------------------------------------------------------
000900 01  RESULTS-REPORT-RECORD        PIC X(132).
