000100*----------------------------------------------------------------
000200*    SLRESULT.CBL
000300*    FILE-CONTROL entry for the RESULTS-REPORT print file.
000400*----------------------------------------------------------------
000500*    1998-12-02  RSF  REQ-0231  Original SELECT.
000600*----------------------------------------------------------------
000700 SELECT RESULTS-REPORT ASSIGN TO "RESULTS-REPORT.PRN"
000800        ORGANIZATION IS LINE SEQUENTIAL.
