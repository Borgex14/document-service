000100*----------------------------------------------------------------
000200*    FDCREATQ.CBL
000300*    FILE SECTION entry for the CREATE-REQUESTS file.
000400*    Author and title exactly fill the 70-byte record given in
000500*    the record layout; no FILLER fits.
000600*----------------------------------------------------------------
000700*    1998-11-04  RSF  REQ-0231  Original layout.
000800*----------------------------------------------------------------
000900 01  CREATE-REQUEST-RECORD.
001000     05  CRT-AUTHOR              PIC X(30).
001100     05  CRT-TITLE               PIC X(40).
