000100*----------------------------------------------------------------
000200*    WSRESLT.CBL
000300*    Working storage for the RESULTS-REPORT print file: the
000400*    heading/detail/totals layouts and the per-document result
000500*    area shared by every batch pass through PLREPORT.CBL.
000600*----------------------------------------------------------------
000700*    1998-12-02  RSF  REQ-0231  Original layout.
000800*    1999-01-14  RSF  REQ-0231  Added grand-total line.
000900*    2001-02-19  RSF  REQ-0398  Grand-total line dropped; every
001000*                      pass already totals its own chunked sweep
001100*                      in RPT-TOTALS-BLOCK, so a second, separate
001200*                      total had nowhere to come from and nothing
001300*                      ever called PRINT-GRAND-TOTAL-LINE.
001350*    2004-03-15  RSF  REQ-0480  W-PASS-TOTALS is now also the MOVE
001360*                      target batch-passes-menu.cob uses to print
001370*                      one cross-pass grand total after summing
001380*                      every submit/approve batch and worker
001385*                      pass's LK-PASS-TOTALS for the run.
001400*----------------------------------------------------------------
001500 01  RPT-TITLE.
001600     05  FILLER                  PIC X(30) VALUE SPACES.
001700     05  RPT-TITLE-TEXT           PIC X(30).
001800     05  FILLER                  PIC X(10) VALUE SPACES.
001900     05  FILLER                  PIC X(05) VALUE "PAGE:".
002000     05  RPT-PAGE-NUMBER          PIC ZZZ9.
002100
002200 01  RPT-HEADING-1.
002300     05  FILLER                  PIC X(10) VALUE SPACES.
002400     05  FILLER                  PIC X(11) VALUE "DOCUMENT ID".
002500     05  FILLER                  PIC X(05) VALUE SPACES.
002600     05  FILLER                  PIC X(14) VALUE "RESULT STATUS".
002700     05  FILLER                  PIC X(05) VALUE SPACES.
002800     05  FILLER                  PIC X(07) VALUE "MESSAGE".
002900
003000 01  RPT-HEADING-2.
003100     05  FILLER                  PIC X(10) VALUE SPACES.
003200     05  FILLER                  PIC X(11) VALUE "===========".
003300     05  FILLER                  PIC X(05) VALUE SPACES.
003400     05  FILLER                  PIC X(14) VALUE "==============".
003500     05  FILLER                  PIC X(05) VALUE SPACES.
003600     05  FILLER                  PIC X(60) VALUE ALL "=".
003700
003800 01  RPT-DETAIL-LINE.
003900     05  FILLER                  PIC X(10) VALUE SPACES.
004000     05  RPT-D-DOC-ID             PIC ZZZZZZZZ9.
004100     05  FILLER                  PIC X(07) VALUE SPACES.
004200     05  RPT-D-STATUS             PIC X(14).
004300     05  FILLER                  PIC X(05) VALUE SPACES.
004400     05  RPT-D-MESSAGE            PIC X(60).
004500
004600 01  RPT-TOTALS-BLOCK.
004700     05  FILLER                  PIC X(10) VALUE SPACES.
004800     05  RPT-T-LABEL              PIC X(20).
004900     05  FILLER                  PIC X(05) VALUE SPACES.
005000     05  RPT-T-COUNT              PIC ZZZ,ZZ9.
005100
005200 01  W-RESULT.
005300     05  RES-DOC-ID               PIC 9(9).
005400     05  RES-STATUS               PIC X(14).
005500         88  RES-IS-SUCCESS           VALUE "SUCCESS".
005600         88  RES-IS-CONFLICT          VALUE "CONFLICT".
005700         88  RES-IS-NOT-FOUND         VALUE "NOT-FOUND".
005800         88  RES-IS-REGISTRY-ERROR    VALUE "REGISTRY-ERROR".
005900     05  RES-MESSAGE              PIC X(60).
006000
006100 01  W-PRINTED-LINES               PIC 99 COMP.
006200     88  PAGE-FULL                    VALUE 55 THRU 99.
006300
006400 01  W-PAGE-NUMBER                 PIC 9(4) COMP.
006500
006600 01  W-PASS-TOTALS.
006700     05  WPT-PROCESSED            PIC 9(7) COMP.
006800     05  WPT-SUCCESS              PIC 9(7) COMP.
006900     05  WPT-FAILED               PIC 9(7) COMP.
007000     05  WPT-REGISTRY-ERRORS      PIC 9(7) COMP.
