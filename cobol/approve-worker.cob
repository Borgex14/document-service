000100*----------------------------------------------------------------
000200*    APPROVE-WORKER
000300*----------------------------------------------------------------
000400*    Background sweep worker, twin of submit-worker. Walks
000500*    DOCUMENT-MASTER in ascending DOC-ID order; every SUBMITTED
000600*    document found is driven through APPROVE-ONE-DOCUMENT
000700*    (PLAPPRVE.CBL) with initiator APPROVE-WORKER. WS-BATCH-SIZE
000800*    is the chunk size the totals block reports against; a single
000900*    READ NEXT sweep to end-of-file covers every chunk, for the
001000*    same reason the submit worker's single sweep does.
001100*----------------------------------------------------------------
001200*    1998-12-09  RSF  REQ-0231  Original program, twin of
001300*                      submit-worker.
001400*    1998-09-14  HRG  Y2K-0147  Run date now eight digits via
001500*                      PLRUNTS.CBL / wsdate.cbl.
001600*    1999-01-14  RSF  REQ-0231  Added WS-BATCH-SIZE and the chunk
001700*                      counter, same change as submit-worker.
001800*    2001-02-19  RSF  REQ-0398  Registry errors now tallied apart
001900*                      from plain failures in the totals block.
002000*    2004-03-15  RSF  REQ-0480  Hands its totals back to the menu
002100*                      driver on LK-PASS-TOTALS for the grand
002200*                      total; EXIT PROGRAM in place of STOP RUN,
002300*                      since this program is always CALLed, never
002350*                      run standalone.
002400*----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  approve-worker.
002700 AUTHOR.      R S FORTIER.
002800 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS UNIT.
002900 DATE-WRITTEN. 1998-12-09.
003000 DATE-COMPILED.
003100 SECURITY.    UNCLASSIFIED - INTERNAL BATCH OPERATIONS USE ONLY.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400   CONFIGURATION SECTION.
003500     SPECIAL-NAMES.
003600        C01 IS TOP-OF-FORM.
003700   INPUT-OUTPUT SECTION.
003800      FILE-CONTROL.
003900
004000         COPY "SLDOCMST.CBL".
004100         COPY "SLDOCCTL.CBL".
004200         COPY "SLHISTRY.CBL".
004300         COPY "SLREGSTR.CBL".
004400         COPY "SLRESULT.CBL".
004500
004600 DATA DIVISION.
004700   FILE SECTION.
004800
004900      COPY "FDDOCMST.CBL".
005000      COPY "FDDOCCTL.CBL".
005100      COPY "FDHISTRY.CBL".
005200      COPY "FDREGSTR.CBL".
005300      COPY "FDRESULT.CBL".
005400
005500   WORKING-STORAGE SECTION.
005600
005700      COPY "wsdate.cbl".
005800      COPY "WSTRANS.CBL".
005900      COPY "WSRESLT.CBL".
006000
006100     01 WS-DOCMST-STATUS               PIC XX.
006200     01 WS-DOCCTL-STATUS               PIC XX.
006300     01 WS-HISTRY-STATUS               PIC XX.
006400     01 WS-REGSTR-STATUS               PIC XX.
006500
006600     01 W-END-OF-FILE                 PIC X.
006700        88 END-OF-FILE                    VALUE "Y".
006800
006900     01 WS-BATCH-SIZE                 PIC 9(4) COMP VALUE 100.
007000     01 W-CHUNK-COUNT                 PIC 9(4) COMP.
007100
007200     77 DUMMY                         PIC X.
007300*----------------------------------------------------------------
007400
007500   LINKAGE SECTION.
007600
007700      COPY "WSPASTOT.CBL".
007800*----------------------------------------------------------------
007900
008000 PROCEDURE DIVISION USING LK-PASS-TOTALS.
008100
008200   PERFORM CAPTURE-RUN-TIMESTAMP.
008300
008400   OPEN I-O DOCUMENT-MASTER.
008500   OPEN I-O CONTROL-FILE.
008600   OPEN EXTEND HISTORY-FILE.
008700   OPEN EXTEND REGISTRY-FILE.
008800   OPEN OUTPUT RESULTS-REPORT.
008900
009000   MOVE ZEROS TO WPT-PROCESSED WPT-SUCCESS WPT-FAILED
009100                 WPT-REGISTRY-ERRORS.
009200   MOVE ZERO TO W-CHUNK-COUNT.
009300   MOVE "APPROVE WORKER SWEEP" TO RPT-TITLE-TEXT.
009400   MOVE ZERO TO W-PAGE-NUMBER W-PRINTED-LINES.
009500   PERFORM PRINT-HEADINGS.
009600
009700   PERFORM READ-DOCUMENT-NEXT-RECORD.
009800   PERFORM SWEEP-SUBMITTED-DOCUMENTS UNTIL END-OF-FILE.
009900
010000   PERFORM PRINT-TOTALS-BLOCK.
010100   PERFORM FINALIZE-PAGE.
010200
010300   CLOSE DOCUMENT-MASTER CONTROL-FILE HISTORY-FILE REGISTRY-FILE
010400         RESULTS-REPORT.
010500
010600   MOVE WPT-PROCESSED TO LK-PROCESSED.
010700   MOVE WPT-SUCCESS TO LK-SUCCESS.
010800   MOVE WPT-FAILED TO LK-FAILED.
010900   MOVE WPT-REGISTRY-ERRORS TO LK-REGISTRY-ERRORS.
011000
011100   EXIT PROGRAM.
011200
011300   STOP RUN.
011400*----------------------------------------------------------------
011500
011600 SWEEP-SUBMITTED-DOCUMENTS.
011700
011800   IF DOC-IS-SUBMITTED
011900      ADD 1 TO WPT-PROCESSED
012000      ADD 1 TO W-CHUNK-COUNT
012100      IF W-CHUNK-COUNT GREATER THAN WS-BATCH-SIZE
012200         MOVE 1 TO W-CHUNK-COUNT
012300
012400      MOVE DOC-ID TO WS-TARGET-DOC-ID
012500      MOVE "APPROVE-WORKER" TO WS-TARGET-INITIATOR
012600      MOVE "Auto-approved by background worker" TO
012700                                               WS-TARGET-COMMENT
012800      MOVE "N" TO W-DOC-NOT-FOUND W-DOC-REWRITE-FAILED
012900
013000      PERFORM APPROVE-ONE-DOCUMENT
013100
013200      IF RES-IS-SUCCESS
013300         ADD 1 TO WPT-SUCCESS
013400      ELSE
013500         IF RES-IS-REGISTRY-ERROR
013600            ADD 1 TO WPT-REGISTRY-ERRORS
013700         ELSE
013800            ADD 1 TO WPT-FAILED
013900
014000      PERFORM PRINT-RESULT-LINE.
014100
014200   PERFORM READ-DOCUMENT-NEXT-RECORD.
014300*----------------------------------------------------------------
014400
014500 COPY "PLAPPRVE.CBL".
014600 COPY "PLREPORT.CBL".
014700 COPY "PLRUNTS.CBL".
014800 COPY "READ-DOCUMENT-NEXT-RECORD.CBL".
014900*----------------------------------------------------------------
